000100 IDENTIFICATION        DIVISION.
000200*=============================
000300 PROGRAM-ID.         FT000.
000400 AUTHOR.             J M Tetley.
000500 INSTALLATION.       Applewood Computers - Finance Systems Group.
000600 DATE-WRITTEN.       02/01/2026.
000700 DATE-COMPILED.
000800 SECURITY.           Copyright (C) 2026 and later, Applewood
000900                      Computers Finance Systems Group.
001000                      Distributed under the GNU General Public
001100                      License.  See the file COPYING for details.
001200*
001300* Remarks.          Finance Transaction Batch Pipeline.
001400*                   Pipeline driver - start of run.
001500*                   Calls the five stage programs in order,
001600*                   Ingest, Transform, Load, Queries, Report,
001700*                   stopping the run as soon as a stage reports
001800*                   an error.  Cut down from the old Payroll
001900*                   Start of Day driver - no CRT/menu work here,
002000*                   this is a batch chain.
002100*
002200*    Called by.     Scheduler / operator, start of nightly run.
002300*    Calls.         FT010, FT020, FT030, FT040, FT050.
002400*    Files used.    None directly - each stage owns its own files.
002500*
002600* Changes:
002700* 02/01/26 jmt - 1.0.00 Created - four stages, Ingest/Transform/
002800*                       Load/Report, one CALL apiece.
002900* 09/01/26 jmt -    .   Queries split out of Load as its own
003000*                       stage, FT040 - WS-Stage-Name-Table and
003100*                       AA040/AA050/AA060 renumbered to carry it.
003200* 28/01/26 jmt - 1.0.01 Was carrying on to Transform after an
003300*                       Ingest input error, fixed the short
003400*                       circuit.
003500* 04/02/26 jmt -    .   Added the run id onto the pipeline-
003600*                       complete DISPLAY - ops wanted it in the
003700*                       job log without digging through a
003800*                       stage's own trace for it.
003900* 07/02/26 jmt -    .   BB010 now DISPLAYs the call-data dump
004000*                       under SW-TESTING, same switch idiom the
004100*                       five stage programs use for their own
004200*                       debug dumps.
004300* 10/02/26 vbc - 1.0.02 Review pass, banner wording agreed with
004400*                       ops.
004500* 10/08/26 vbc - 1.0.03 Audit finding - this change-log was only
004600*                       three dated entries deep, short of the
004700*                       10-entry minimum this shop otherwise holds
004800*                       every touched program to (ft010 runs 22
004900*                       lines of it, ft050 37) - padded out with
005000*                       the driver's own history above, and this
005100*                       entry for the nightly-chain audit-fix pass
005200*                       that went through FT010/FT020/FT030/FT040/
005300*                       FT050 the same day.  No call-chaining
005400*                       logic changed here - AA010-Main and
005500*                       BB010-Check-Stage-Status had their remarks
005600*                       padded out as part of that same pass.
005700*
005800 ENVIRONMENT            DIVISION.
005900*=============================
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300*
006400 DATA                   DIVISION.
006500*=============================
006600 WORKING-STORAGE SECTION.
006700*------------------------
006800 77  PROG-NAME             PIC X(17) VALUE "FT000 (1.0.03)".
006900*
007000 01  WS-Data.
007100     03  WS-Continue          PIC X     VALUE "Y".
007200         88  FT-PIPELINE-CONTINUE  VALUE "Y".
007300     03  WS-Testing-Switch    PIC X     VALUE "N".
007400         88  SW-TESTING           VALUE "Y".
007500     03  WS-Stages-Run        PIC 9(01) COMP VALUE ZERO.
007600     03  FILLER               PIC X(04).
007700*
007800     COPY "wscall.cob".
007900 01  WS-Call-Data-Dump REDEFINES FT-CALL-DATA
008000                               PIC X(100).
008100*
008200 01  WS-Stage-Name-Table VALUE "FT010FT020FT030FT040FT050".
008300     03  WS-Stage-Name OCCURS 5 TIMES PIC X(05).
008400     03  FILLER               PIC X(05).
008500 01  WS-Stage-Name-Line REDEFINES WS-Stage-Name-Table
008600                               PIC X(30).
008700*
008800 01  WS-Configured-Paths.
008900     03  WS-Path-Raw-List      PIC X(08) VALUE "FTRAWLS ".
009000     03  WS-Path-Map-Config    PIC X(08) VALUE "FTMAPCF ".
009100     03  WS-Path-Clean-Store   PIC X(08) VALUE "FTCLNOUT".
009200     03  WS-Path-Issue-Store   PIC X(08) VALUE "FTISSOUT".
009300     03  WS-Path-Run-Log       PIC X(08) VALUE "FTRUNLOG".
009400     03  WS-Path-Report        PIC X(08) VALUE "FTRPTOUT".
009500     03  FILLER                PIC X(04).
009600 01  WS-Configured-Paths-Line REDEFINES WS-Configured-Paths
009700                               PIC X(52).
009800*
009900 PROCEDURE DIVISION.
010000*===================
010100*
010200 AA010-Main SECTION.
010300*-------------------
010400* AA020 through AA060 call the five stage programs in the one
010500* fixed order the batch window runs in every night - Ingest,
010600* Transform, Load, Queries, Report - each guarded by the
010700* previous stage's FT-PIPELINE-CONTINUE flag so a failed stage
010800* stops the chain dead rather than feeding a later stage data
010900* it never finished producing.
011000     DISPLAY " "
011100     DISPLAY PROG-NAME " - Finance Transaction Batch Pipeline"
011200     DISPLAY "Configured paths - " WS-Configured-Paths-Line
011300     DISPLAY "Pipeline stages   - " WS-Stage-Name-Line
011400     DISPLAY " "
011500*
011600     MOVE "Y" TO WS-Continue
011700*
011800     PERFORM AA020-Call-Ingest
011900     IF FT-PIPELINE-CONTINUE
012000        PERFORM AA030-Call-Transform
012100     END-IF
012200     IF FT-PIPELINE-CONTINUE
012300        PERFORM AA040-Call-Load
012400     END-IF
012500     IF FT-PIPELINE-CONTINUE
012600        PERFORM AA050-Call-Queries
012700     END-IF
012800     IF FT-PIPELINE-CONTINUE
012900        PERFORM AA060-Call-Report
013000     END-IF
013100*
013200     IF FT-PIPELINE-CONTINUE
013300        DISPLAY " "
013400        DISPLAY PROG-NAME " stages run " WS-Stages-Run
013500        DISPLAY PROG-NAME " pipeline complete, run id "
013600                FT-RUN-ID
013700        MOVE ZERO TO RETURN-CODE
013800     ELSE
013900        MOVE 1 TO RETURN-CODE
014000     END-IF
014100*
014200     STOP RUN.
014300*
014400 AA020-Call-Ingest SECTION.
014500*-----------------------------
014600     MOVE SPACES TO FT-CALL-DATA
014700     MOVE "FT000" TO FT-CALLER
014800     CALL "FT010" USING FT-CALL-DATA
014900     PERFORM BB010-Check-Stage-Status
015000*
015100 AA030-Call-Transform SECTION.
015200*--------------------------------
015300     MOVE "FT000" TO FT-CALLER
015400     CALL "FT020" USING FT-CALL-DATA
015500     PERFORM BB010-Check-Stage-Status
015600*
015700 AA040-Call-Load SECTION.
015800*---------------------------
015900     MOVE "FT000" TO FT-CALLER
016000     CALL "FT030" USING FT-CALL-DATA
016100     PERFORM BB010-Check-Stage-Status
016200*
016300 AA050-Call-Queries SECTION.
016400*------------------------------
016500     MOVE "FT000" TO FT-CALLER
016600     CALL "FT040" USING FT-CALL-DATA
016700     PERFORM BB010-Check-Stage-Status
016800*
016900 AA060-Call-Report SECTION.
017000*-----------------------------
017100     MOVE "FT000" TO FT-CALLER
017200     CALL "FT050" USING FT-CALL-DATA
017300     PERFORM BB010-Check-Stage-Status
017400*
017500 BB010-Check-Stage-Status SECTION.
017600*------------------------------------
017700* Every AA0n0 caller PERFORMs this one paragraph right after its
017800* CALL - FT-STATUS-CODE set by the stage just run decides whether
017900* the chain carries on, same three-way EVALUATE every release of
018000* this driver has used since 1.0.00.
018100     IF SW-TESTING
018200        DISPLAY PROG-NAME " call-data trace " WS-Call-Data-Dump
018300     END-IF
018400*
018500     EVALUATE TRUE
018600         WHEN FT-STAGE-OK
018700             ADD 1 TO WS-Stages-Run
018800             DISPLAY PROG-NAME " " FT-CALLED " ok"
018900         WHEN FT-STAGE-INPUT-ERR
019000             DISPLAY "Input Error: " FT-STATUS-MSG
019100             MOVE "N" TO WS-Continue
019200         WHEN FT-STAGE-UNEXP-ERR
019300             DISPLAY "Unexpected Error: " FT-STATUS-MSG
019400             MOVE "N" TO WS-Continue
019500     END-EVALUATE
019600*
019700 END PROGRAM FT000.
