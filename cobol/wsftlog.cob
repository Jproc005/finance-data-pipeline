000100*******************************************
000200*                                          *
000300* Record Definition For Run Log File      *
000400*    Uses Run-Id as key                   *
000500*    One record per run, re-run in same   *
000600*    second replaces the entry            *
000700*******************************************
000800* File size 63 bytes.
000900*
001000* 04/01/26 jmt - Created.
001100*
001200 01  FT-RUN-LOG-RECORD.
001300     03  FT-LOG-RUN-ID             PIC X(15).
001400     03  FT-LOG-LOADED-AT-UTC      PIC X(20).
001500     03  FT-LOG-ROWS-CLEAN         PIC 9(09)     COMP.
001600     03  FT-LOG-ROWS-ISSUES        PIC 9(09)     COMP.
001700     03  FILLER                    PIC X(10).
001800*
