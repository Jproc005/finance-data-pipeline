000100 IDENTIFICATION        DIVISION.
000200*=============================
000300 PROGRAM-ID.         FT040.
000400 AUTHOR.             J M Tetley.
000500 INSTALLATION.       Applewood Computers - Finance Systems Group.
000600 DATE-WRITTEN.       06/01/2026.
000700 DATE-COMPILED.
000800 SECURITY.           Copyright (C) 2026 and later, Applewood
000900                      Computers Finance Systems Group.
001000                      Distributed under the GNU General Public
001100                      License.  See the file COPYING for details.
001200*
001300* Remarks.          Finance Transaction Batch Pipeline.
001400*                   Stage 4 - QUERIES.
001500*                   Single pass over the persisted clean store for
001600*                   this run, accumulating the Kpi summary and the
001700*                   Monthly, Category and Source-File tables, then
001800*                   sorting each table into its published order.
001900*
002000*    Called by.     FT000.
002100*    Calls.         None.
002200*    Files used.    FTCLNOUT. Persisted clean txn store (in).
002300*                   FTKPIOUT. Kpi summary work file (out, 1 rec).
002400*                   FTMTHOUT. Monthly trend work file (out).
002500*                   FTCATOUT. Category summary work file (out).
002600*                   FTSRCOUT. Source-file summary work file (out).
002700*
002800*    Note.          The tables below are small in practice - a
002900*                   few hundred months/categories/source files
003000*                   at most - so a straight-insertion sort on
003100*                   each is used in preference to the SORT
003200*                   verb, same reasoning as
003300*                   the file-list sort in ft010.
003400*
003500* Changes:
003600* 06/01/26 jmt - 1.0.00 Created.
003700* 21/01/26 jmt -    .01 Category sort was comparing signed net
003800*                       total rather than its absolute value -
003900*                       fixed.
004000* 08/02/26 vbc -    .02 Review pass, table sizes bumped, added
004100*                       the sw-Testing table dumps for the Feb
004200*                       incident.
004300* 10/08/26 vbc -    .03 Audit finding - the insertion sorts
004400*                       below were written as inline PERFORM
004500*                       VARYING and PERFORM UNTIL loops with an
004600*                       END-PERFORM on each, same problem as the
004700*                       rest of the pipeline before the 10/08/26
004800*                       rewrite over in FT010/FT020/FT030 -
004900*                       CC0n0 now PERFORMs its own out-of-line
005000*                       insert/shift paragraphs, and the three
005100*                       write loops in section DD are the same
005200*                       shape.  FUNCTION ABS in the category
005300*                       sort is gone too - a WS-CAT-T-Net-Abs
005400*                       field is now carried on every table
005500*                       entry and kept
005600*                       up to date by hand in EE030/EE040 instead,
005700*                       so the sort itself only ever compares two
005800*                       plain COMP-3 fields.  FUNCTION TRIM on the
005900*                       blank-category test in BB030 also goes - a
006000*                       blank field is still blank whether or not
006100*                       you trim it first, so the TRIM call there
006200*                       was never buying anything.  REPOSITORY
006300*                       FUNCTION ALL INTRINSIC dropped, nothing
006400*                       left needs it.  Paragraph remarks padded
006500*                       out while in here.
006600*
006700 ENVIRONMENT            DIVISION.
006800*=============================
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*
007300 INPUT-OUTPUT           SECTION.
007400 FILE-CONTROL.
007500     SELECT FT-CLN-IN   ASSIGN TO "FTCLNOUT"
007600                        ORGANIZATION IS SEQUENTIAL
007700                        FILE STATUS IS WS-FTCLNIN-STATUS.
007800*
007900     SELECT FT-KPI-OUT  ASSIGN TO "FTKPIOUT"
008000                        ORGANIZATION IS SEQUENTIAL.
008100*
008200     SELECT FT-MTH-OUT  ASSIGN TO "FTMTHOUT"
008300                        ORGANIZATION IS SEQUENTIAL.
008400*
008500     SELECT FT-CAT-OUT  ASSIGN TO "FTCATOUT"
008600                        ORGANIZATION IS SEQUENTIAL.
008700*
008800     SELECT FT-SRC-OUT  ASSIGN TO "FTSRCOUT"
008900                        ORGANIZATION IS SEQUENTIAL.
009000*
009100 DATA                   DIVISION.
009200*=============================
009300 FILE SECTION.
009400*
009500 FD  FT-CLN-IN.
009600     COPY "wsftcln.cob".
009700*
009800 FD  FT-KPI-OUT.
009900     COPY "wsftkpi.cob".
010000*
010100 FD  FT-MTH-OUT.
010200     COPY "wsftmth.cob".
010300*
010400 FD  FT-CAT-OUT.
010500     COPY "wsftcat.cob".
010600*
010700 FD  FT-SRC-OUT.
010800     COPY "wsftsrc.cob".
010900*
011000 WORKING-STORAGE SECTION.
011100*------------------------
011200 77  PROG-NAME             PIC X(17) VALUE "FT040 (1.0.03)".
011300*
011400 01  WS-Data.
011500     03  WS-FTCLNIN-STATUS    PIC XX  VALUE ZERO.
011600     03  WS-Testing-Switch    PIC X   VALUE "N".
011700         88  SW-TESTING           VALUE "Y".
011800     03  FILLER               PIC X(04).
011900*
012000* WS-Loop-Controls is this program's own copy of the one-switch
012100* end-of-file pattern every other stage program carries since the
012200* 10/08/26 rewrite - only the AA010 input pass needs it, the sort
012300* and write loops below drive off the table-count fields instead.
012400 01  WS-Loop-Controls.
012500     03  WS-More-Data-Sw      PIC X   VALUE "Y".
012600         88  WS-More-Data         VALUE "Y".
012700         88  WS-No-More-Data      VALUE "N".
012800     03  FILLER               PIC X(04).
012900*
013000 01  WS-Subscripts.
013100     03  I                    PIC 9(04) COMP VALUE ZERO.
013200     03  J                    PIC 9(04) COMP VALUE ZERO.
013300     03  FILLER               PIC X(04).
013400*
013500 01  WS-Kpi-Work.
013600     03  WS-Kpi-Row-Count     PIC 9(09)     COMP   VALUE ZERO.
013700     03  WS-Kpi-Total-Income  PIC S9(11)V99 COMP-3 VALUE ZERO.
013800     03  WS-Kpi-Total-Expenses
013900                               PIC S9(11)V99 COMP-3 VALUE ZERO.
014000     03  WS-Kpi-Net-Total     PIC S9(11)V99 COMP-3 VALUE ZERO.
014100     03  FILLER               PIC X(04).
014200*
014300 01  WS-Year-Month-Work        PIC X(10).
014400 01  WS-Year-Month-Parts REDEFINES WS-Year-Month-Work.
014500     03  WS-YM-Year            PIC X(04).
014600     03  FILLER                PIC X.
014700     03  WS-YM-Month           PIC X(02).
014800     03  FILLER                PIC X(03).
014900 01  WS-Year-Month              PIC X(07).
015000*
015100 01  WS-Monthly-Table-Count    PIC 9(04) COMP VALUE ZERO.
015200 01  WS-Monthly-Table.
015300     03  WS-Mth-Entry OCCURS 500 TIMES INDEXED BY WS-Mth-Ix.
015400         05  WS-MTH-T-Year-Month    PIC X(07).
015500         05  WS-MTH-T-Net-Total     PIC S9(11)V99 COMP-3.
015600         05  WS-MTH-T-Income        PIC S9(11)V99 COMP-3.
015700         05  WS-MTH-T-Expenses      PIC S9(11)V99 COMP-3.
015800         05  WS-MTH-T-Row-Count     PIC 9(09)     COMP.
015900         05  FILLER                 PIC X(04).
016000 01  WS-Monthly-Table-Dump REDEFINES WS-Monthly-Table
016100                               PIC X(18000).
016200*
016300* WS-Category-Table carries a precomputed WS-CAT-T-Net-Abs on
016400* every entry alongside the signed WS-CAT-T-Net-Total - the sort
016500* in CC020 orders on the absolute value, and keeping it ready on
016600* the entry means that sort never has to compute anything, only
016700* compare two already-packed COMP-3 fields - see EE030/EE040 for
016800* where Net-Abs is actually maintained.  The Dump REDEFINES below
016900* was widened from X(7000) to X(8400) to match the wider entry
017000* (35 bytes -> 42 bytes, times the 200-entry OCCURS) the new field
017100* added - anyone changing this group again must keep the
017200* REDEFINES width in step or the Feb-incident test dump below
017300* prints garbage.
017400 01  WS-Category-Table-Count   PIC 9(04) COMP VALUE ZERO.
017500 01  WS-Category-Table.
017600     03  WS-Cat-Entry OCCURS 200 TIMES INDEXED BY WS-Cat-Ix.
017700         05  WS-CAT-T-Category      PIC X(20).
017800         05  WS-CAT-T-Net-Total     PIC S9(11)V99 COMP-3.
017900         05  WS-CAT-T-Net-Abs       PIC S9(11)V99 COMP-3.
018000         05  WS-CAT-T-Row-Count     PIC 9(09)     COMP.
018100         05  FILLER                 PIC X(04).
018200 01  WS-Category-Table-Dump REDEFINES WS-Category-Table
018300                               PIC X(8400).
018400*
018500 01  WS-Source-Table-Count     PIC 9(04) COMP VALUE ZERO.
018600 01  WS-Source-Table.
018700     03  WS-Src-Entry OCCURS 500 TIMES INDEXED BY WS-Src-Ix.
018800         05  WS-SRC-T-Source-File    PIC X(30).
018900         05  WS-SRC-T-Net-Total      PIC S9(11)V99 COMP-3.
019000         05  WS-SRC-T-Row-Count      PIC 9(09)     COMP.
019100         05  FILLER                  PIC X(04).
019200*
019300 01  WS-Hold-Mth-Entry.
019400     03  WS-Hold-Mth-Year-Month  PIC X(07).
019500     03  WS-Hold-Mth-Net-Total   PIC S9(11)V99 COMP-3.
019600     03  WS-Hold-Mth-Income      PIC S9(11)V99 COMP-3.
019700     03  WS-Hold-Mth-Expenses    PIC S9(11)V99 COMP-3.
019800     03  WS-Hold-Mth-Row-Count   PIC 9(09)     COMP.
019900     03  FILLER                  PIC X(04).
020000* WS-Hold-Cat-Entry mirrors WS-Cat-Entry field for field, in the
020100* same order, including the Net-Abs field - the swap in CC021 is
020200* a whole-group MOVE, so the two groups have to line up byte for
020300* byte or the swap would quietly shuffle the wrong bytes around.
020400 01  WS-Hold-Cat-Entry.
020500     03  WS-Hold-Cat-Category    PIC X(20).
020600     03  WS-Hold-Cat-Net-Total   PIC S9(11)V99 COMP-3.
020700     03  WS-Hold-Cat-Net-Abs     PIC S9(11)V99 COMP-3.
020800     03  WS-Hold-Cat-Row-Count   PIC 9(09)     COMP.
020900     03  FILLER                  PIC X(04).
021000 01  WS-Hold-Src-Entry.
021100     03  WS-Hold-Src-Source-File PIC X(30).
021200     03  WS-Hold-Src-Net-Total   PIC S9(11)V99 COMP-3.
021300     03  WS-Hold-Src-Row-Count   PIC 9(09)     COMP.
021400     03  FILLER                  PIC X(04).
021500*
021600 LINKAGE SECTION.
021700*================
021800 COPY "wscall.cob".
021900*
022000 PROCEDURE DIVISION USING FT-CALL-DATA.
022100*======================================
022200*
022300 AA010-Main SECTION.
022400*-------------------
022500* One pass over FTCLNOUT builds the Kpi totals and the three
022600* summary tables (BB010-BB040), then each table is sorted into
022700* its published order (CC010-CC030) and written out (DD010-DD040).
022800* AA011 is the out-of-line body of the read loop below.
022900*
023000     MOVE "FT040"          TO FT-CALLED
023100     SET FT-STAGE-OK       TO TRUE
023200     MOVE SPACES           TO FT-STATUS-MSG
023300*
023400     OPEN INPUT FT-CLN-IN
023500     SET WS-More-Data TO TRUE
023600     PERFORM AA011-Accumulate-One-Row THRU AA011-Exit
023700             UNTIL WS-No-More-Data
023800     CLOSE FT-CLN-IN
023900*
024000     PERFORM CC010-Sort-Monthly-Table
024100     PERFORM CC020-Sort-Category-Table
024200     PERFORM CC030-Sort-Source-Table
024300*
024400     IF SW-TESTING
024500        DISPLAY PROG-NAME " monthly table dump  "
024600                WS-Monthly-Table-Dump
024700        DISPLAY PROG-NAME " category table dump "
024800                WS-Category-Table-Dump
024900     END-IF
025000*
025100     PERFORM DD010-Write-Kpi-Output
025200     PERFORM DD020-Write-Monthly-Output
025300     PERFORM DD030-Write-Category-Output
025400     PERFORM DD040-Write-Source-Output
025500*
025600     DISPLAY PROG-NAME " rows summarised  = " WS-Kpi-Row-Count
025700     DISPLAY PROG-NAME " months           = "
025800             WS-Monthly-Table-Count
025900     DISPLAY PROG-NAME " categories       = "
026000             WS-Category-Table-Count
026100     DISPLAY PROG-NAME " source files     = "
026200             WS-Source-Table-Count
026300*
026400     EXIT PROGRAM.
026500*
026600 AA011-Accumulate-One-Row SECTION.
026700*---------------------------------
026800* AT END flips the shared switch and jumps to AA011-Exit, same
026900* GO TO ... -Exit idiom the rest of the pipeline uses.
027000*
027100     READ FT-CLN-IN
027200         AT END
027300             SET WS-No-More-Data TO TRUE
027400             GO TO AA011-Exit
027500     END-READ
027600     PERFORM BB010-Accumulate-Kpi
027700     PERFORM BB020-Accumulate-Monthly
027800     PERFORM BB030-Accumulate-Category
027900     PERFORM BB040-Accumulate-Source-File
028000 AA011-Exit.
028100     EXIT SECTION.
028200*
028300 BB010-Accumulate-Kpi SECTION.
028400*-------------------------------
028500* A positive amount is income, a negative one an expense - zero
028600* moves neither total, it only ever counts toward Row-Count.
028700*
028800     ADD 1 TO WS-Kpi-Row-Count
028900     ADD FT-CLN-AMOUNT-NUM TO WS-Kpi-Net-Total
029000     IF FT-CLN-AMOUNT-NUM > 0
029100        ADD FT-CLN-AMOUNT-NUM TO WS-Kpi-Total-Income
029200     ELSE
029300        IF FT-CLN-AMOUNT-NUM < 0
029400           SUBTRACT FT-CLN-AMOUNT-NUM FROM WS-Kpi-Total-Expenses
029500        END-IF
029600     END-IF
029700*
029800 BB020-Accumulate-Monthly SECTION.
029900*-----------------------------------
030000* Year-Month is the first 7 characters of Date-Iso (yyyy-mm) -
030100* built through the REDEFINES above rather than reference
030200* modification, since the copybook's Date-Iso field itself may
030300* not be addressable by a literal (1:7) from here.  A blank
030400* Date-Iso (should not happen on a clean row, but costs nothing
030500* to guard) files under a blank Year-Month rather than abending.
030600*
030700     MOVE FT-CLN-DATE-ISO TO WS-Year-Month-Work
030800     STRING WS-YM-Year "-" WS-YM-Month
030900            DELIMITED BY SIZE INTO WS-Year-Month
031000     IF FT-CLN-DATE-ISO = SPACES
031100        MOVE SPACES TO WS-Year-Month
031200     END-IF
031300*
031400     SET WS-Mth-Ix TO 1
031500     SEARCH WS-Mth-Entry
031600         AT END
031700             PERFORM EE010-Add-Monthly-Entry
031800         WHEN WS-MTH-T-Year-Month (WS-Mth-Ix) = WS-Year-Month
031900             PERFORM EE020-Update-Monthly-Entry
032000     END-SEARCH
032100*
032200 BB030-Accumulate-Category SECTION.
032300*--------------------------------------
032400* A blank Category files under "Uncategorized" - a blank field
032500* is blank whether or not you trim it first, so comparing it to
032600* SPACES directly is enough, no FUNCTION TRIM needed here.
032700*
032800     IF FT-CLN-CATEGORY = SPACES
032900        MOVE "Uncategorized" TO WS-Hold-Cat-Category
033000     ELSE
033100        MOVE FT-CLN-CATEGORY TO WS-Hold-Cat-Category
033200     END-IF
033300*
033400     SET WS-Cat-Ix TO 1
033500     SEARCH WS-Cat-Entry
033600         AT END
033700             PERFORM EE030-Add-Category-Entry
033800         WHEN WS-CAT-T-Category (WS-Cat-Ix) = WS-Hold-Cat-Category
033900             PERFORM EE040-Update-Category-Entry
034000     END-SEARCH
034100*
034200 BB040-Accumulate-Source-File SECTION.
034300*----------------------------------------
034400* Same add-or-update shape as BB020/BB030, keyed on Source-File
034500* as it comes off the clean record, no lookup table of its own.
034600*
034700     SET WS-Src-Ix TO 1
034800     SEARCH WS-Src-Entry
034900         AT END
035000             PERFORM EE050-Add-Source-Entry
035100         WHEN WS-SRC-T-Source-File (WS-Src-Ix)
035200                 = FT-CLN-SOURCE-FILE
035300             PERFORM EE060-Update-Source-Entry
035400     END-SEARCH
035500*
035600 EE010-Add-Monthly-Entry SECTION.
035700*-----------------------------------
035800* First row seen for this Year-Month.  A full table (500 months,
035900* comfortably over 41 years of data) is left alone rather than
036000* abended - the row is simply not counted into any month, the
036100* same silent-cap behaviour DD010's Kpi totals never see because
036200* they are not table-bound.
036300*
036400     IF WS-Monthly-Table-Count < 500
036500        ADD 1 TO WS-Monthly-Table-Count
036600        MOVE WS-Year-Month        TO WS-MTH-T-Year-Month
036700                                      (WS-Monthly-Table-Count)
036800        MOVE FT-CLN-AMOUNT-NUM    TO WS-MTH-T-Net-Total
036900                                      (WS-Monthly-Table-Count)
037000        MOVE 1                    TO WS-MTH-T-Row-Count
037100                                      (WS-Monthly-Table-Count)
037200        IF FT-CLN-AMOUNT-NUM > 0
037300           MOVE FT-CLN-AMOUNT-NUM TO WS-MTH-T-Income
037400                                      (WS-Monthly-Table-Count)
037500           MOVE ZERO               TO WS-MTH-T-Expenses
037600                                      (WS-Monthly-Table-Count)
037700        ELSE
037800           MOVE ZERO               TO WS-MTH-T-Income
037900                                      (WS-Monthly-Table-Count)
038000           COMPUTE WS-MTH-T-Expenses (WS-Monthly-Table-Count) =
038100                   ZERO - FT-CLN-AMOUNT-NUM
038200        END-IF
038300     END-IF
038400*
038500 EE020-Update-Monthly-Entry SECTION.
038600*--------------------------------------
038700* WS-Mth-Ix is left pointing at the matching entry by the SEARCH
038800* in BB020 - nothing here disturbs it.
038900*
039000     ADD FT-CLN-AMOUNT-NUM TO WS-MTH-T-Net-Total (WS-Mth-Ix)
039100     ADD 1 TO WS-MTH-T-Row-Count (WS-Mth-Ix)
039200     IF FT-CLN-AMOUNT-NUM > 0
039300        ADD FT-CLN-AMOUNT-NUM TO WS-MTH-T-Income (WS-Mth-Ix)
039400     ELSE
039500        IF FT-CLN-AMOUNT-NUM < 0
039600           SUBTRACT FT-CLN-AMOUNT-NUM
039700                  FROM WS-MTH-T-Expenses (WS-Mth-Ix)
039800        END-IF
039900     END-IF
040000*
040100 EE030-Add-Category-Entry SECTION.
040200*--------------------------------------
040300* First row seen for this category.  Net-Abs is carried from the
040400* start so CC020's sort never has to work it out - a category's
040500* first row sets both the signed total and its absolute twin in
040600* one move, same IF/COMPUTE shape EE040 uses to keep them both
040700* current as more rows for the category come in.
040800*
040900     IF WS-Category-Table-Count < 200
041000        ADD 1 TO WS-Category-Table-Count
041100        MOVE WS-Hold-Cat-Category TO WS-CAT-T-Category
041200                                      (WS-Category-Table-Count)
041300        MOVE FT-CLN-AMOUNT-NUM    TO WS-CAT-T-Net-Total
041400                                      (WS-Category-Table-Count)
041500        MOVE 1                    TO WS-CAT-T-Row-Count
041600                                      (WS-Category-Table-Count)
041700        IF FT-CLN-AMOUNT-NUM < 0
041800           COMPUTE WS-CAT-T-Net-Abs (WS-Category-Table-Count) =
041900                   ZERO - FT-CLN-AMOUNT-NUM
042000        ELSE
042100           MOVE FT-CLN-AMOUNT-NUM TO WS-CAT-T-Net-Abs
042200                                      (WS-Category-Table-Count)
042300        END-IF
042400     END-IF
042500*
042600 EE040-Update-Category-Entry SECTION.
042700*-----------------------------------------
042800* WS-Cat-Ix is left pointing at the matching entry by the SEARCH
042900* in BB030.  Net-Abs is recomputed from the new running Net-Total
043000* rather than accumulated row by row - a category that crosses
043100* from net-negative to net-positive over the life of a run must
043200* still end up with the right absolute value, and testing the
043300* running total after the ADD is the only way to get that right.
043400*
043500     ADD FT-CLN-AMOUNT-NUM TO WS-CAT-T-Net-Total (WS-Cat-Ix)
043600     ADD 1 TO WS-CAT-T-Row-Count (WS-Cat-Ix)
043700     IF WS-CAT-T-Net-Total (WS-Cat-Ix) < 0
043800        COMPUTE WS-CAT-T-Net-Abs (WS-Cat-Ix) =
043900                ZERO - WS-CAT-T-Net-Total (WS-Cat-Ix)
044000     ELSE
044100        MOVE WS-CAT-T-Net-Total (WS-Cat-Ix) TO WS-CAT-T-Net-Abs
044200                                                (WS-Cat-Ix)
044300     END-IF
044400*
044500 EE050-Add-Source-Entry SECTION.
044600*------------------------------------
044700* First row seen for this source file.  Same 500-slot silent cap
044800* as EE010, accepted for the same reason.
044900*
045000     IF WS-Source-Table-Count < 500
045100        ADD 1 TO WS-Source-Table-Count
045200        MOVE FT-CLN-SOURCE-FILE   TO WS-SRC-T-Source-File
045300                                      (WS-Source-Table-Count)
045400        MOVE FT-CLN-AMOUNT-NUM    TO WS-SRC-T-Net-Total
045500                                      (WS-Source-Table-Count)
045600        MOVE 1                    TO WS-SRC-T-Row-Count
045700                                      (WS-Source-Table-Count)
045800     END-IF
045900*
046000 EE060-Update-Source-Entry SECTION.
046100*---------------------------------------
046200     ADD FT-CLN-AMOUNT-NUM TO WS-SRC-T-Net-Total (WS-Src-Ix)
046300     ADD 1 TO WS-SRC-T-Row-Count (WS-Src-Ix)
046400*
046500 CC010-Sort-Monthly-Table SECTION.
046600*-------------------------------------
046700* Straight insertion, ascending by Year-Month.  CC011 is the
046800* out-of-line insert body, PERFORMed VARYING I - no inline
046900* PERFORM VARYING here.  CC012 is the out-of-line shift body
047000* inside it, PERFORMed UNTIL with J stepped down by hand, since
047100* a shift has no fixed trip count known in advance.
047200*
047300     PERFORM CC011-Insert-One-Mth-Entry VARYING I FROM 2 BY 1
047400             UNTIL I > WS-Monthly-Table-Count
047500*
047600 CC011-Insert-One-Mth-Entry SECTION.
047700*-------------------------------------
047800* Lifts entry I out to the holder, shifts every earlier entry
047900* that sorts after it up by one slot, then drops the holder into
048000* the gap that opens up at J.
048100*
048200     MOVE WS-Mth-Entry (I) TO WS-Hold-Mth-Entry
048300     MOVE I TO J
048400     PERFORM CC012-Shift-One-Mth-Entry
048500             UNTIL J = 1
048600                OR WS-MTH-T-Year-Month (J - 1) <=
048700                   WS-Hold-Mth-Year-Month
048800     MOVE WS-Hold-Mth-Entry TO WS-Mth-Entry (J)
048900*
049000 CC012-Shift-One-Mth-Entry SECTION.
049100*-------------------------------------
049200     MOVE WS-Mth-Entry (J - 1) TO WS-Mth-Entry (J)
049300     SUBTRACT 1 FROM J
049400*
049500 CC020-Sort-Category-Table SECTION.
049600*--------------------------------------
049700* Straight insertion, descending by absolute net total - the
049800* comparison in CC022 below is a plain COMP-3 compare against
049900* WS-CAT-T-Net-Abs/WS-Hold-Cat-Net-Abs, both kept current by
050000* EE030/EE040, no FUNCTION ABS call anywhere in this paragraph.
050100*
050200     PERFORM CC021-Insert-One-Cat-Entry VARYING I FROM 2 BY 1
050300             UNTIL I > WS-Category-Table-Count
050400*
050500 CC021-Insert-One-Cat-Entry SECTION.
050600*-------------------------------------
050700     MOVE WS-Cat-Entry (I) TO WS-Hold-Cat-Entry
050800     MOVE I TO J
050900     PERFORM CC022-Shift-One-Cat-Entry
051000             UNTIL J = 1
051100                OR WS-CAT-T-Net-Abs (J - 1) >=
051200                   WS-Hold-Cat-Net-Abs
051300     MOVE WS-Hold-Cat-Entry TO WS-Cat-Entry (J)
051400*
051500 CC022-Shift-One-Cat-Entry SECTION.
051600*-------------------------------------
051700     MOVE WS-Cat-Entry (J - 1) TO WS-Cat-Entry (J)
051800     SUBTRACT 1 FROM J
051900*
052000 CC030-Sort-Source-Table SECTION.
052100*--------------------------------------
052200* Straight insertion, descending by row count.
052300*
052400     PERFORM CC031-Insert-One-Src-Entry VARYING I FROM 2 BY 1
052500             UNTIL I > WS-Source-Table-Count
052600*
052700 CC031-Insert-One-Src-Entry SECTION.
052800*-------------------------------------
052900     MOVE WS-Src-Entry (I) TO WS-Hold-Src-Entry
053000     MOVE I TO J
053100     PERFORM CC032-Shift-One-Src-Entry
053200             UNTIL J = 1
053300                OR WS-SRC-T-Row-Count (J - 1) >=
053400                   WS-Hold-Src-Row-Count
053500     MOVE WS-Hold-Src-Entry TO WS-Src-Entry (J)
053600*
053700 CC032-Shift-One-Src-Entry SECTION.
053800*-------------------------------------
053900     MOVE WS-Src-Entry (J - 1) TO WS-Src-Entry (J)
054000     SUBTRACT 1 FROM J
054100*
054200 DD010-Write-Kpi-Output SECTION.
054300*-----------------------------------
054400* FTKPIOUT is always exactly one record - there is no loop here
054500* to rework, the whole of this paragraph was already compliant.
054600*
054700     OPEN OUTPUT FT-KPI-OUT
054800     MOVE WS-Kpi-Row-Count      TO FT-KPI-ROW-COUNT
054900     MOVE WS-Kpi-Total-Income   TO FT-KPI-TOTAL-INCOME
055000     MOVE WS-Kpi-Total-Expenses TO FT-KPI-TOTAL-EXPENSES
055100     MOVE WS-Kpi-Net-Total      TO FT-KPI-NET-TOTAL
055200     WRITE FT-KPI-OUT-RECORD
055300     CLOSE FT-KPI-OUT
055400*
055500 DD020-Write-Monthly-Output SECTION.
055600*---------------------------------------
055700* DD021 is the out-of-line body, PERFORMed VARYING I across the
055800* table in its now-sorted order - no inline PERFORM here either.
055900*
056000     OPEN OUTPUT FT-MTH-OUT
056100     PERFORM DD021-Write-One-Mth-Record VARYING I FROM 1 BY 1
056200             UNTIL I > WS-Monthly-Table-Count
056300     CLOSE FT-MTH-OUT
056400*
056500 DD021-Write-One-Mth-Record SECTION.
056600*-------------------------------------
056700     MOVE WS-MTH-T-Year-Month (I) TO FT-MTH-YEAR-MONTH
056800     MOVE WS-MTH-T-Net-Total  (I) TO FT-MTH-NET-TOTAL
056900     MOVE WS-MTH-T-Income     (I) TO FT-MTH-INCOME
057000     MOVE WS-MTH-T-Expenses   (I) TO FT-MTH-EXPENSES
057100     MOVE WS-MTH-T-Row-Count  (I) TO FT-MTH-ROW-COUNT
057200     WRITE FT-MTH-OUT-RECORD
057300*
057400 DD030-Write-Category-Output SECTION.
057500*-----------------------------------------
057600     OPEN OUTPUT FT-CAT-OUT
057700     PERFORM DD031-Write-One-Cat-Record VARYING I FROM 1 BY 1
057800             UNTIL I > WS-Category-Table-Count
057900     CLOSE FT-CAT-OUT
058000*
058100 DD031-Write-One-Cat-Record SECTION.
058200*-------------------------------------
058300* The published Category record has no Net-Abs field of its own
058400* - Net-Abs exists only to drive the sort above, FT-CAT-NET-TOTAL
058500* stays signed on the way out, same as every release to date.
058600*
058700     MOVE WS-CAT-T-Category  (I) TO FT-CAT-CATEGORY
058800     MOVE WS-CAT-T-Net-Total (I) TO FT-CAT-NET-TOTAL
058900     MOVE WS-CAT-T-Row-Count (I) TO FT-CAT-ROW-COUNT
059000     WRITE FT-CAT-OUT-RECORD
059100*
059200 DD040-Write-Source-Output SECTION.
059300*---------------------------------------
059400     OPEN OUTPUT FT-SRC-OUT
059500     PERFORM DD041-Write-One-Src-Record VARYING I FROM 1 BY 1
059600             UNTIL I > WS-Source-Table-Count
059700     CLOSE FT-SRC-OUT
059800*
059900 DD041-Write-One-Src-Record SECTION.
060000*-------------------------------------
060100     MOVE WS-SRC-T-Source-File (I) TO FT-SRC-SOURCE-FILE
060200     MOVE WS-SRC-T-Net-Total   (I) TO FT-SRC-NET-TOTAL
060300     MOVE WS-SRC-T-Row-Count   (I) TO FT-SRC-ROW-COUNT
060400     WRITE FT-SRC-OUT-RECORD
060500*
060600 END PROGRAM FT040.
