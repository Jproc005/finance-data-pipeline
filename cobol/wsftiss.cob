000100*******************************************
000200*                                          *
000300* Record Definition For Data Issues       *
000400*           Store                         *
000500*    Holds rejects for audit, never       *
000600*    silently dropped                     *
000700*******************************************
000800* File size 335 bytes.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 03/01/26 jmt - Created.
001300* 16/01/26 jmt - Txn-Key widened to 80 to match clean record.
001400* 22/01/26 jmt - Added Issue-Amount-Invalid, date flag alone wasn't enough.
001500*
001600 01  FT-ISSUE-TXN-RECORD.
001700     03  FT-ISS-DATE-RAW           PIC X(20).
001800*                                           original date text
001900     03  FT-ISS-DATE-ISO           PIC X(10).
002000*                                           parsed date, blank if invalid
002100     03  FT-ISS-DESCRIPTION        PIC X(40).
002200     03  FT-ISS-AMOUNT-RAW         PIC X(16).
002300*                                           original amount text
002400     03  FT-ISS-AMOUNT-NUM         PIC S9(09)V99 COMP-3.
002500*                                           0 if amount could not be parsed
002600     03  FT-ISS-CATEGORY           PIC X(20).
002700     03  FT-ISS-SOURCE             PIC X(20).
002800     03  FT-ISS-SOURCE-FILE        PIC X(30).
002900     03  FT-ISS-TXN-KEY            PIC X(80).
003000     03  FT-ISS-FLAGS.
003100         05  FT-ISS-DATE-INVALID   PIC X(01).
003200             88  FT-DATE-WAS-INVALID   VALUE "Y".
003300             88  FT-DATE-WAS-OK        VALUE "N".
003400         05  FT-ISS-AMOUNT-INVALID PIC X(01).
003500             88  FT-AMOUNT-WAS-INVALID VALUE "Y".
003600             88  FT-AMOUNT-WAS-OK      VALUE "N".
003700     03  FT-ISS-RUN-ID             PIC X(15).
003800     03  FT-ISS-LOADED-AT-UTC      PIC X(20).
003900     03  FILLER                    PIC X(08).
004000*
