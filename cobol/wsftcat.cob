000100*******************************************
000200*                                          *
000300* Record Definition For Category Summary  *
000400*           Work File                     *
000500*    Blank category bucketed by ft040     *
000600*    under Uncategorized before this is   *
000700*    written                              *
000800*******************************************
000900* File size 45 bytes.
001000*
001100* 06/01/26 jmt - Created.
001200*
001300 01  FT-CATEGORY-SUMMARY-RECORD.
001400     03  FT-CAT-CATEGORY           PIC X(20).
001500     03  FT-CAT-NET-TOTAL          PIC S9(11)V99 COMP-3.
001600     03  FT-CAT-ROW-COUNT          PIC 9(09)     COMP.
001700     03  FILLER                    PIC X(08).
001800*
