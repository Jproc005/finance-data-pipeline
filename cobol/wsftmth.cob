000100*******************************************
000200*                                          *
000300* Record Definition For Monthly Trend     *
000400*           Work File                     *
000500*    One record per year-month, ascending *
000600*******************************************
000700* File size 53 bytes.
000800*
000900* 06/01/26 jmt - Created.
001000* 19/01/26 jmt - Confirmed Year-Month is a plain 7-byte substring, not
001100*                a date field - do not edit it as one.
001200*
001300 01  FT-MONTHLY-TREND-RECORD.
001400     03  FT-MTH-YEAR-MONTH         PIC X(07).
001500*                                           yyyy-mm, blank key allowed
001600     03  FT-MTH-NET-TOTAL          PIC S9(11)V99 COMP-3.
001700     03  FT-MTH-INCOME             PIC S9(11)V99 COMP-3.
001800     03  FT-MTH-EXPENSES           PIC S9(11)V99 COMP-3.
001900     03  FT-MTH-ROW-COUNT          PIC 9(09)     COMP.
002000     03  FILLER                    PIC X(08).
002100*
