000100 IDENTIFICATION        DIVISION.
000200*=============================
000300 PROGRAM-ID.         FT050.
000400 AUTHOR.             J M Tetley.
000500 INSTALLATION.       Applewood Computers - Finance Systems Group.
000600 DATE-WRITTEN.       08/01/2026.
000700 DATE-COMPILED.
000800 SECURITY.           Copyright (C) 2026 and later, Applewood
000900                      Computers Finance Systems Group.
001000                      Distributed under the GNU General Public
001100                      License.  See the file COPYING for details.
001200*
001300* Remarks.          Finance Transaction Batch Pipeline.
001400*                   Stage 5 - REPORT.
001500*                   Prints the six published sections, in order,
001600*                   to the one report file - Summary, Monthly
001700*                   Trends, Category Summary, Source File
001800*                   Summary, Clean Data and Data Issues.  Plain
001900*                   detail lines built with STRING/MOVE, no
002000*                   Report Writer - this run's tables are
002100*                   already grouped and sorted by ft040, there
002200*                   are no control breaks to manage here.
002300*
002400*    Called by.     FT000.
002500*    Calls.         None.
002600*    Files used.    FTKPIOUT, FTMTHOUT, FTCATOUT, FTSRCOUT.
002700*                   QUERIES work tables (in).
002800*                   FTCLNOUT. Persisted clean txn store (in).
002900*                   FTISSOUT. Persisted data-issues store (in).
003000*                   FTRPTOUT. The report (out).
003100*
003200* Changes:
003300* 08/01/26 jmt - 1.0.00 Created.
003400* 24/01/26 jmt -    .01 Description column on Clean-Data was
003500*                       running into the amount column on long
003600*                       descriptions, widened the line.
003700* 09/02/26 vbc -    .02 Review pass, section titles confirmed
003800*                       against the FT spec sheet word for word.
003900* 10/08/26 vbc -    .03 Audit finding - BB020/BB030/BB040/BB050/
004000*                       BB060 each drove its read pass with an
004100*                       inline PERFORM FOREVER ... END-PERFORM,
004200*                       the one loop shape left standing once
004300*                       FT010/FT020/FT030 went over to the
004400*                       shared WS-More-Data switch and the
004500*                       out-of-line PERFORM ... THRU ... UNTIL
004600*                       idiom earlier the same day.  All five
004700*                       are now that same shape - each BB0n0
004800*                       PERFORMs its own out-of-line
004900*                       CC0n0-Print-One-...-Line paragraph THRU
005000*                       its own -Exit, looping UNTIL the shared
005100*                       switch flips.  BB010 needed no change,
005200*                       it was never a loop - one KPI record in,
005300*                       one line out.  Paragraph remarks padded
005400*                       out generally while in here, this file
005500*                       was running thin on commentary for a
005600*                       six-section report.
005700* 10/08/26 vbc -    .04 Audit finding - Clean-Data and Data-
005800*                       Issues were printing as "full record
005900*                       listings" in name only.  WS-Clean-Line
006000*                       carried no Txn-Key field at all, and
006100*                       WS-Issue-Line carried none of Category,
006200*                       Source or Txn-Key, even though every one
006300*                       of those is a persisted field in
006400*                       wsftcln.cob/wsftiss.cob.
006500*                       Added WS-CLNL-Txn-Key to the Clean-Data
006600*                       line (24 bytes, truncated off the stored
006700*                       80, same idea as Description already
006800*                       truncated off its own 40) and WS-ISSL-
006900*                       Category/-Source/-Txn-Key to the Data-
007000*                       Issues line (Description trimmed two
007100*                       bytes to make room, keeping the group at
007200*                       Print-Line's own 180), with CC040/CC050
007300*                       MOVEs and header columns to match.
007400*
007500 ENVIRONMENT            DIVISION.
007600*=============================
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000*
008100 INPUT-OUTPUT           SECTION.
008200 FILE-CONTROL.
008300     SELECT FT-KPI-IN   ASSIGN TO "FTKPIOUT"
008400                        ORGANIZATION IS SEQUENTIAL.
008500*
008600     SELECT FT-MTH-IN   ASSIGN TO "FTMTHOUT"
008700                        ORGANIZATION IS SEQUENTIAL.
008800*
008900     SELECT FT-CAT-IN   ASSIGN TO "FTCATOUT"
009000                        ORGANIZATION IS SEQUENTIAL.
009100*
009200     SELECT FT-SRC-IN   ASSIGN TO "FTSRCOUT"
009300                        ORGANIZATION IS SEQUENTIAL.
009400*
009500     SELECT FT-CLN-IN   ASSIGN TO "FTCLNOUT"
009600                        ORGANIZATION IS SEQUENTIAL.
009700*
009800     SELECT FT-ISS-IN   ASSIGN TO "FTISSOUT"
009900                        ORGANIZATION IS SEQUENTIAL.
010000*
010100     SELECT FT-RPT-OUT  ASSIGN TO "FTRPTOUT"
010200                        ORGANIZATION IS LINE SEQUENTIAL.
010300*
010400 DATA                   DIVISION.
010500*=============================
010600 FILE SECTION.
010700*
010800 FD  FT-KPI-IN.
010900     COPY "wsftkpi.cob".
011000*
011100 FD  FT-MTH-IN.
011200     COPY "wsftmth.cob".
011300*
011400 FD  FT-CAT-IN.
011500     COPY "wsftcat.cob".
011600*
011700 FD  FT-SRC-IN.
011800     COPY "wsftsrc.cob".
011900*
012000 FD  FT-CLN-IN.
012100     COPY "wsftcln.cob".
012200*
012300 FD  FT-ISS-IN.
012400     COPY "wsftiss.cob".
012500*
012600 FD  FT-RPT-OUT.
012700 01  FT-RPT-OUT-RECORD        PIC X(180).
012800*
012900 WORKING-STORAGE SECTION.
013000*------------------------
013100 77  PROG-NAME             PIC X(17) VALUE "FT050 (1.0.04)".
013200*
013300 01  WS-Data.
013400     03  WS-Sections-Written  PIC 9(01) COMP VALUE ZERO.
013500     03  FILLER               PIC X(04).
013600*
013700* WS-Loop-Controls is this program's own copy of the shared
013800* one-switch end-of-file pattern every read loop in the pipeline
013900* has used since the 10/08/26 rewrite - BB020 through BB060 each
014000* SET WS-More-Data TO TRUE before their own pass and drive off
014100* this one switch in turn, the same way FT030's BB010/BB020 share
014200* a single switch between two sequential passes that never
014300* overlap.
014400 01  WS-Loop-Controls.
014500     03  WS-More-Data-Sw      PIC X   VALUE "Y".
014600         88  WS-More-Data         VALUE "Y".
014700         88  WS-No-More-Data      VALUE "N".
014800     03  FILLER               PIC X(04).
014900*
015000 01  WS-Print-Line              PIC X(180).
015100*
015200* WS-Summary-Line is used once per run, straight off the single
015300* FTKPIOUT record - no REDEFINES subtlety here, just the four
015400* published totals laid out with sign-leading edited pictures so
015500* a negative Net-Total (more spent than taken in for the run)
015600* prints with its minus sign rather than vanishing into an
015700* unsigned zone.
015800 01  WS-Summary-Line REDEFINES WS-Print-Line.
015900     03  WS-SUM-Label           PIC X(16).
016000     03  WS-SUM-Row-Count       PIC ZZZZZZZZ9.
016100     03  FILLER                 PIC XX.
016200     03  WS-SUM-Income          PIC -ZZZZZZZZZZ9.99.
016300     03  FILLER                 PIC XX.
016400     03  WS-SUM-Expenses        PIC -ZZZZZZZZZZ9.99.
016500     03  FILLER                 PIC XX.
016600     03  WS-SUM-Net             PIC -ZZZZZZZZZZ9.99.
016700     03  FILLER                 PIC X(121).
016800*
016900* WS-Monthly-Line - one line per month, already in Year-Month
017000* order off ft040's sort, nothing left for this program to order.
017100 01  WS-Monthly-Line REDEFINES WS-Print-Line.
017200     03  WS-MTHL-Year-Month     PIC X(09).
017300     03  WS-MTHL-Net            PIC -ZZZZZZZZZZ9.99.
017400     03  FILLER                 PIC XX.
017500     03  WS-MTHL-Income         PIC -ZZZZZZZZZZ9.99.
017600     03  FILLER                 PIC XX.
017700     03  WS-MTHL-Expenses       PIC -ZZZZZZZZZZ9.99.
017800     03  FILLER                 PIC XX.
017900     03  WS-MTHL-Row-Count      PIC ZZZZZZZZ9.
018000     03  FILLER                 PIC X(106).
018100*
018200* WS-Category-Line - one line per category, already sorted
018300* descending by absolute net total off ft040 - the largest
018400* swings, income or expense, lead the section.
018500 01  WS-Category-Line REDEFINES WS-Print-Line.
018600     03  WS-CATL-Category       PIC X(22).
018700     03  WS-CATL-Net            PIC -ZZZZZZZZZZ9.99.
018800     03  FILLER                 PIC XX.
018900     03  WS-CATL-Row-Count      PIC ZZZZZZZZ9.
019000     03  FILLER                 PIC X(135).
019100*
019200* WS-Source-Line - one line per source file, sorted descending
019300* by row count off ft040, busiest input file first.
019400 01  WS-Source-Line REDEFINES WS-Print-Line.
019500     03  WS-SRCL-Source-File    PIC X(32).
019600     03  WS-SRCL-Net            PIC -ZZZZZZZZZZ9.99.
019700     03  FILLER                 PIC XX.
019800     03  WS-SRCL-Row-Count      PIC ZZZZZZZZ9.
019900     03  FILLER                 PIC X(125).
020000*
020100* WS-Clean-Line - the full detail line for a persisted clean
020200* transaction, Description widened under the .01 change-log
020300* entry above so a long free-text description no longer crowds
020400* the Amount column that follows it.  Txn-Key added under the
020500* .04 change-log entry below, truncated to 24 bytes off
020600* FT-CLN-TXN-KEY's full 80 the same way Description is already
020700* truncated off FT-CLN-DESCRIPTION's 40 - plenty to tell one key
020800* from another on the printed page without running the line
020900* past a readable width.
021000 01  WS-Clean-Line REDEFINES WS-Print-Line.
021100     03  WS-CLNL-Date-Iso       PIC X(11).
021200     03  WS-CLNL-Description    PIC X(26).
021300     03  WS-CLNL-Amount         PIC -ZZZZZZZZ9.99.
021400     03  FILLER                 PIC XX.
021500     03  WS-CLNL-Category       PIC X(16).
021600     03  WS-CLNL-Source         PIC X(16).
021700     03  WS-CLNL-Source-File    PIC X(21).
021800     03  WS-CLNL-Txn-Key        PIC X(24).
021900     03  WS-CLNL-Run-Id         PIC X(16).
022000     03  WS-CLNL-Loaded-At-Utc  PIC X(21).
022100     03  FILLER                 PIC X(14).
022200*
022300* WS-Issue-Line - the full detail line for a persisted data
022400* issue, carries both the raw and parsed values plus the two
022500* reason flags so a reader can see exactly why ft020 rejected
022600* the row without having to go back to the source file.
022700* Category, Source and Txn-Key added under the .04 change-log
022800* entry below, same reason as the Clean-Data line above -
022900* Description trimmed two bytes to 16 to make room and keep the
023000* whole group at the Print-Line's own 180 bytes.
023100 01  WS-Issue-Line REDEFINES WS-Print-Line.
023200     03  WS-ISSL-Date-Raw       PIC X(14).
023300     03  WS-ISSL-Date-Iso       PIC X(11).
023400     03  WS-ISSL-Description    PIC X(16).
023500     03  WS-ISSL-Amount-Raw     PIC X(11).
023600     03  WS-ISSL-Amount-Num     PIC -ZZZZZZZZ9.99.
023700     03  FILLER                 PIC X.
023800     03  WS-ISSL-Category       PIC X(16).
023900     03  WS-ISSL-Source         PIC X(16).
024000     03  WS-ISSL-Date-Bad       PIC X(02).
024100     03  FILLER                 PIC X.
024200     03  WS-ISSL-Amt-Bad        PIC X(02).
024300     03  FILLER                 PIC X.
024400     03  WS-ISSL-Source-File    PIC X(21).
024500     03  WS-ISSL-Txn-Key        PIC X(16).
024600     03  WS-ISSL-Run-Id         PIC X(16).
024700     03  WS-ISSL-Loaded-At-Utc  PIC X(21).
024800     03  FILLER                 PIC X(02).
024900*
025000 LINKAGE SECTION.
025100*================
025200 COPY "wscall.cob".
025300*
025400 PROCEDURE DIVISION USING FT-CALL-DATA.
025500*======================================
025600*
025700 AA010-Main SECTION.
025800*-------------------
025900* The six sections print in the one fixed order the spec sheet
026000* lays out - Summary, Monthly Trends, Category Summary, Source
026100* File Summary, Clean Data, Data Issues - each section is its own
026200* BB0n0 paragraph, self-contained, opening and closing its own
026300* input file so a later section never has to know what an
026400* earlier one left open.
026500*
026600     MOVE "FT050"          TO FT-CALLED
026700     SET FT-STAGE-OK       TO TRUE
026800     MOVE SPACES           TO FT-STATUS-MSG
026900*
027000     OPEN OUTPUT FT-RPT-OUT
027100*
027200     PERFORM BB010-Print-Summary
027300     PERFORM BB020-Print-Monthly-Trends
027400     PERFORM BB030-Print-Category-Summary
027500     PERFORM BB040-Print-Source-File-Summary
027600     PERFORM BB050-Print-Clean-Data
027700     PERFORM BB060-Print-Data-Issues
027800*
027900     CLOSE FT-RPT-OUT
028000*
028100     DISPLAY PROG-NAME " report written  = FTRPTOUT"
028200     DISPLAY PROG-NAME " sections        = " WS-Sections-Written
028300*
028400     EXIT PROGRAM.
028500*
028600 BB010-Print-Summary SECTION.
028700*-------------------------------
028800* FTKPIOUT is always exactly one record, written once per run by
028900* ft040 - so this section is a title line, a column header line,
029000* one detail line and a blank separator, with no loop of any
029100* kind.  The READ's AT END branch is left in place as a guard
029200* only - a missing or empty FTKPIOUT means ft040 did not run, and
029300* this section simply prints its header with no detail line
029400* rather than abending the whole report.
029500*
029600* Title line first, blank the work area before every WRITE so no
029700* stale byte from a previous line can bleed into this one -
029800* FT-RPT-OUT-RECORD is re-used for every line in every section.
029900     MOVE SPACES TO FT-RPT-OUT-RECORD
030000     MOVE "Summary" TO FT-RPT-OUT-RECORD
030100     WRITE FT-RPT-OUT-RECORD
030200* Column header line, built with STRING across two literals
030300* only because a single PIC X(180) literal would run past
030400* column 72 and need a continuation line - same reason every
030500* header line below this one is split the same way.
030600     MOVE SPACES TO FT-RPT-OUT-RECORD
030700     STRING "Row-Count      Total-Income        "
030800            "Total-Expenses      Net-Total"
030900            DELIMITED BY SIZE INTO FT-RPT-OUT-RECORD
031000     WRITE FT-RPT-OUT-RECORD
031100*
031200     OPEN INPUT FT-KPI-IN
031300     READ FT-KPI-IN
031400         AT END
031500             CONTINUE
031600         NOT AT END
031700             MOVE SPACES             TO WS-Print-Line
031800             MOVE FT-KPI-ROW-COUNT   TO WS-SUM-Row-Count
031900             MOVE FT-KPI-TOTAL-INCOME    TO WS-SUM-Income
032000             MOVE FT-KPI-TOTAL-EXPENSES  TO WS-SUM-Expenses
032100             MOVE FT-KPI-NET-TOTAL   TO WS-SUM-Net
032200             MOVE WS-Print-Line      TO FT-RPT-OUT-RECORD
032300             WRITE FT-RPT-OUT-RECORD
032400     END-READ
032500     CLOSE FT-KPI-IN
032600     MOVE SPACES TO FT-RPT-OUT-RECORD
032700     WRITE FT-RPT-OUT-RECORD
032800     ADD 1 TO WS-Sections-Written
032900*
033000 BB020-Print-Monthly-Trends SECTION.
033100*--------------------------------------
033200* CC010 is the out-of-line loop body, one line per FTMTHOUT
033300* record, PERFORMed THRU its own -Exit UNTIL the shared switch
033400* flips - no inline PERFORM FOREVER left in this section.
033500*
033600     MOVE SPACES TO FT-RPT-OUT-RECORD
033700     MOVE "Monthly_Trends" TO FT-RPT-OUT-RECORD
033800     WRITE FT-RPT-OUT-RECORD
033900     MOVE SPACES TO FT-RPT-OUT-RECORD
034000     STRING "Year-Month  Net-Total           "
034100            "Income              Expenses            Row-Count"
034200            DELIMITED BY SIZE INTO FT-RPT-OUT-RECORD
034300     WRITE FT-RPT-OUT-RECORD
034400*
034500     OPEN INPUT FT-MTH-IN
034600     SET WS-More-Data TO TRUE
034700     PERFORM CC010-Print-One-Monthly-Line THRU CC010-Exit
034800             UNTIL WS-No-More-Data
034900     CLOSE FT-MTH-IN
035000     MOVE SPACES TO FT-RPT-OUT-RECORD
035100     WRITE FT-RPT-OUT-RECORD
035200     ADD 1 TO WS-Sections-Written
035300*
035400 CC010-Print-One-Monthly-Line SECTION.
035500*----------------------------------------
035600* AT END flips the shared switch and jumps straight to CC010-Exit,
035700* the same GO TO ... -Exit idiom the read loops in FT010/FT020/
035800* FT030 all use to fall out of a sequential pass.
035900*
036000     READ FT-MTH-IN
036100         AT END
036200             SET WS-No-More-Data TO TRUE
036300             GO TO CC010-Exit
036400     END-READ
036500     MOVE SPACES                 TO WS-Print-Line
036600     MOVE FT-MTH-YEAR-MONTH      TO WS-MTHL-Year-Month
036700     MOVE FT-MTH-NET-TOTAL       TO WS-MTHL-Net
036800     MOVE FT-MTH-INCOME          TO WS-MTHL-Income
036900     MOVE FT-MTH-EXPENSES        TO WS-MTHL-Expenses
037000     MOVE FT-MTH-ROW-COUNT       TO WS-MTHL-Row-Count
037100     MOVE WS-Print-Line          TO FT-RPT-OUT-RECORD
037200     WRITE FT-RPT-OUT-RECORD
037300 CC010-Exit.
037400     EXIT SECTION.
037500*
037600 BB030-Print-Category-Summary SECTION.
037700*----------------------------------------
037800* CC020 is the out-of-line loop body, same shape as CC010 one
037900* paragraph up, against FTCATOUT this time.
038000*
038100     MOVE SPACES TO FT-RPT-OUT-RECORD
038200     MOVE "Category_Summary" TO FT-RPT-OUT-RECORD
038300     WRITE FT-RPT-OUT-RECORD
038400     MOVE SPACES TO FT-RPT-OUT-RECORD
038500     STRING "Category              Net-Total           Row-Count"
038600            DELIMITED BY SIZE INTO FT-RPT-OUT-RECORD
038700     WRITE FT-RPT-OUT-RECORD
038800*
038900     OPEN INPUT FT-CAT-IN
039000     SET WS-More-Data TO TRUE
039100     PERFORM CC020-Print-One-Category-Line THRU CC020-Exit
039200             UNTIL WS-No-More-Data
039300     CLOSE FT-CAT-IN
039400     MOVE SPACES TO FT-RPT-OUT-RECORD
039500     WRITE FT-RPT-OUT-RECORD
039600     ADD 1 TO WS-Sections-Written
039700*
039800 CC020-Print-One-Category-Line SECTION.
039900*-----------------------------------------
040000     READ FT-CAT-IN
040100         AT END
040200             SET WS-No-More-Data TO TRUE
040300             GO TO CC020-Exit
040400     END-READ
040500     MOVE SPACES                 TO WS-Print-Line
040600     MOVE FT-CAT-CATEGORY        TO WS-CATL-Category
040700     MOVE FT-CAT-NET-TOTAL       TO WS-CATL-Net
040800     MOVE FT-CAT-ROW-COUNT       TO WS-CATL-Row-Count
040900     MOVE WS-Print-Line          TO FT-RPT-OUT-RECORD
041000     WRITE FT-RPT-OUT-RECORD
041100 CC020-Exit.
041200     EXIT SECTION.
041300*
041400 BB040-Print-Source-File-Summary SECTION.
041500*-------------------------------------------
041600* CC030 is the out-of-line loop body, against FTSRCOUT.
041700*
041800     MOVE SPACES TO FT-RPT-OUT-RECORD
041900     MOVE "Source_File_Summary" TO FT-RPT-OUT-RECORD
042000     WRITE FT-RPT-OUT-RECORD
042100     MOVE SPACES TO FT-RPT-OUT-RECORD
042200     STRING "Source-File                     Net-Total"
042300            "           Row-Count"
042400            DELIMITED BY SIZE INTO FT-RPT-OUT-RECORD
042500     WRITE FT-RPT-OUT-RECORD
042600*
042700     OPEN INPUT FT-SRC-IN
042800     SET WS-More-Data TO TRUE
042900     PERFORM CC030-Print-One-Source-Line THRU CC030-Exit
043000             UNTIL WS-No-More-Data
043100     CLOSE FT-SRC-IN
043200     MOVE SPACES TO FT-RPT-OUT-RECORD
043300     WRITE FT-RPT-OUT-RECORD
043400     ADD 1 TO WS-Sections-Written
043500*
043600 CC030-Print-One-Source-Line SECTION.
043700*---------------------------------------
043800     READ FT-SRC-IN
043900         AT END
044000             SET WS-No-More-Data TO TRUE
044100             GO TO CC030-Exit
044200     END-READ
044300     MOVE SPACES                 TO WS-Print-Line
044400     MOVE FT-SRC-SOURCE-FILE     TO WS-SRCL-Source-File
044500     MOVE FT-SRC-NET-TOTAL       TO WS-SRCL-Net
044600     MOVE FT-SRC-ROW-COUNT       TO WS-SRCL-Row-Count
044700     MOVE WS-Print-Line          TO FT-RPT-OUT-RECORD
044800     WRITE FT-RPT-OUT-RECORD
044900 CC030-Exit.
045000     EXIT SECTION.
045100*
045200 BB050-Print-Clean-Data SECTION.
045300*----------------------------------
045400* CC040 is the out-of-line loop body, against FTCLNOUT - this is
045500* the biggest of the six sections in practice, one line per
045600* transaction the pipeline accepted for the run, in whatever
045700* order ft030 persisted them in (load order, not sorted).
045800*
045900     MOVE SPACES TO FT-RPT-OUT-RECORD
046000     MOVE "Clean_Data" TO FT-RPT-OUT-RECORD
046100     WRITE FT-RPT-OUT-RECORD
046200     MOVE SPACES TO FT-RPT-OUT-RECORD
046300     STRING "Date-Iso   Description               Amount      "
046400            "Category        Source          Source-File      "
046500            "    Txn-Key                 Run-Id          "
046600            "Loaded-At-Utc"
046700            DELIMITED BY SIZE INTO FT-RPT-OUT-RECORD
046800     WRITE FT-RPT-OUT-RECORD
046900*
047000     OPEN INPUT FT-CLN-IN
047100     SET WS-More-Data TO TRUE
047200     PERFORM CC040-Print-One-Clean-Line THRU CC040-Exit
047300             UNTIL WS-No-More-Data
047400     CLOSE FT-CLN-IN
047500     MOVE SPACES TO FT-RPT-OUT-RECORD
047600     WRITE FT-RPT-OUT-RECORD
047700     ADD 1 TO WS-Sections-Written
047800*
047900 CC040-Print-One-Clean-Line SECTION.
048000*---------------------------------------
048100     READ FT-CLN-IN
048200         AT END
048300             SET WS-No-More-Data TO TRUE
048400             GO TO CC040-Exit
048500     END-READ
048600     MOVE SPACES                 TO WS-Print-Line
048700     MOVE FT-CLN-DATE-ISO        TO WS-CLNL-Date-Iso
048800     MOVE FT-CLN-DESCRIPTION     TO WS-CLNL-Description
048900     MOVE FT-CLN-AMOUNT-NUM      TO WS-CLNL-Amount
049000     MOVE FT-CLN-CATEGORY        TO WS-CLNL-Category
049100     MOVE FT-CLN-SOURCE          TO WS-CLNL-Source
049200     MOVE FT-CLN-SOURCE-FILE     TO WS-CLNL-Source-File
049300     MOVE FT-CLN-TXN-KEY         TO WS-CLNL-Txn-Key
049400     MOVE FT-CLN-RUN-ID          TO WS-CLNL-Run-Id
049500     MOVE FT-CLN-LOADED-AT-UTC   TO WS-CLNL-Loaded-At-Utc
049600     MOVE WS-Print-Line          TO FT-RPT-OUT-RECORD
049700     WRITE FT-RPT-OUT-RECORD
049800 CC040-Exit.
049900     EXIT SECTION.
050000*
050100 BB060-Print-Data-Issues SECTION.
050200*-----------------------------------
050300* CC050 is the out-of-line loop body, against FTISSOUT - the last
050400* of the six sections, and the only one with no trailing blank
050500* separator line after it, same as the original layout always had.
050600*
050700     MOVE SPACES TO FT-RPT-OUT-RECORD
050800     MOVE "Data_Issues" TO FT-RPT-OUT-RECORD
050900     WRITE FT-RPT-OUT-RECORD
051000     MOVE SPACES TO FT-RPT-OUT-RECORD
051100     STRING "Date-Raw      Date-Iso   Description     "
051200            "Amount-Raw Amount-Num  Category        Source      "
051300            "    "
051400            "DtBad AmBad "
051500            "Source-File          Txn-Key         Run-Id"
051600            "          Loaded-At-Utc"
051700            DELIMITED BY SIZE INTO FT-RPT-OUT-RECORD
051800     WRITE FT-RPT-OUT-RECORD
051900*
052000     OPEN INPUT FT-ISS-IN
052100     SET WS-More-Data TO TRUE
052200     PERFORM CC050-Print-One-Issue-Line THRU CC050-Exit
052300             UNTIL WS-No-More-Data
052400     CLOSE FT-ISS-IN
052500     ADD 1 TO WS-Sections-Written
052600*
052700 CC050-Print-One-Issue-Line SECTION.
052800*---------------------------------------
052900     READ FT-ISS-IN
053000         AT END
053100             SET WS-No-More-Data TO TRUE
053200             GO TO CC050-Exit
053300     END-READ
053400     MOVE SPACES                 TO WS-Print-Line
053500     MOVE FT-ISS-DATE-RAW        TO WS-ISSL-Date-Raw
053600     MOVE FT-ISS-DATE-ISO        TO WS-ISSL-Date-Iso
053700     MOVE FT-ISS-DESCRIPTION     TO WS-ISSL-Description
053800     MOVE FT-ISS-AMOUNT-RAW      TO WS-ISSL-Amount-Raw
053900     MOVE FT-ISS-AMOUNT-NUM      TO WS-ISSL-Amount-Num
054000     MOVE FT-ISS-CATEGORY        TO WS-ISSL-Category
054100     MOVE FT-ISS-SOURCE          TO WS-ISSL-Source
054200     MOVE FT-ISS-DATE-INVALID    TO WS-ISSL-Date-Bad
054300     MOVE FT-ISS-AMOUNT-INVALID  TO WS-ISSL-Amt-Bad
054400     MOVE FT-ISS-SOURCE-FILE     TO WS-ISSL-Source-File
054500     MOVE FT-ISS-TXN-KEY         TO WS-ISSL-Txn-Key
054600     MOVE FT-ISS-RUN-ID          TO WS-ISSL-Run-Id
054700     MOVE FT-ISS-LOADED-AT-UTC   TO WS-ISSL-Loaded-At-Utc
054800     MOVE WS-Print-Line          TO FT-RPT-OUT-RECORD
054900     WRITE FT-RPT-OUT-RECORD
055000 CC050-Exit.
055100     EXIT SECTION.
055200*
055300 END PROGRAM FT050.
