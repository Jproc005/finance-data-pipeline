000100*******************************************
000200*                                          *
000300* Record Definition For Clean Transaction *
000400*           Store                         *
000500*    Uses Txn-Key for duplicate check     *
000600*******************************************
000700* File size 271 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 03/01/26 jmt - Created.
001200* 16/01/26 jmt - Txn-Key widened to 80, was 64, dupes slipping through.
001300* 05/02/26 vbc - Amount-Num confirmed as comp-3, 2dp, signed.
001400*
001500 01  FT-CLEAN-TXN-RECORD.
001600     03  FT-CLN-DATE-ISO       PIC X(10).
001700*                                           yyyy-mm-dd or blank
001800     03  FT-CLN-DESCRIPTION    PIC X(40).
001900     03  FT-CLN-AMOUNT-NUM     PIC S9(09)V99 COMP-3.
002000*                                           neg = expense, pos = income
002100     03  FT-CLN-CATEGORY       PIC X(20).
002200     03  FT-CLN-SOURCE         PIC X(20).
002300     03  FT-CLN-SOURCE-FILE    PIC X(30).
002400     03  FT-CLN-TXN-KEY        PIC X(80).
002500*                                           date|lc(descr)|amount 2dp
002600     03  FT-CLN-RUN-ID         PIC X(15).
002700*                                           yyyymmdd_hhmmss utc
002800     03  FT-CLN-LOADED-AT-UTC  PIC X(20).
002900*                                           yyyy-mm-ddThh:mm:ssZ
003000     03  FILLER                PIC X(10).
003100*
