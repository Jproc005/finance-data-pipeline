000100*******************************************
000200*                                          *
000300* Record Definition For Column Map        *
000400*           Config File                   *
000500*    Canonical name to ordered alias list *
000600*    Search order within a canonical name *
000700*    is the order the aliases appear in   *
000800*    the file                             *
000900*******************************************
001000* File size 48 bytes.
001100*
001200* 02/01/26 jmt - Created.
001300* 10/01/26 jmt - Canonical-Name widened to 12, "description" needed it.
001400*
001500 01  FT-COLUMN-MAP-RECORD.
001600     03  FT-MAP-CANONICAL-NAME     PIC X(12).
001700*                                           date, amount, description,
001800*                                           category or source
001900     03  FT-MAP-ALIAS              PIC X(30).
002000*                                           lower case, spaces to _
002100     03  FILLER                    PIC X(06).
002200*
