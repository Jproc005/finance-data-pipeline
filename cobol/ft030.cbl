000100 IDENTIFICATION        DIVISION.
000200*=============================
000300 PROGRAM-ID.         FT030.
000400 AUTHOR.             J M Tetley.
000500 INSTALLATION.       Applewood Computers - Finance Systems Group.
000600 DATE-WRITTEN.       04/01/2026.
000700 DATE-COMPILED.
000800 SECURITY.           Copyright (C) 2026 and later, Applewood
000900                      Computers Finance Systems Group.
001000                      Distributed under the GNU General Public
001100                      License.  See the file COPYING for details.
001200*
001300* Remarks.          Finance Transaction Batch Pipeline.
001400*                   Stage 3 - LOAD.
001500*                   Stamps every clean and issue record from
001600*                   FT020 with this run's Run-Id and Loaded-At-
001700*                   Utc, writes both sets to the persisted
001800*                   stores (each run
001900*                   fully replaces the last) and appends or
002000*                   replaces the run-log entry for this Run-Id.
002100*
002200*    Called by.     FT000.
002300*    Calls.         None.
002400*    Files used.    FTCLNTMP. Clean-candidate work file (in).
002500*                   FTISSTMP. Issue-candidate work file (in).
002600*                   FTCLNOUT. Persisted clean txn store (out).
002700*                   FTISSOUT. Persisted data-issues store (out).
002800*                   FTRUNLOG. Run log, indexed by Run-Id (out).
002900*
003000*    Note.          The host clock is run on UTC on this box per
003100*                   ops standing order 4 - no timezone conversion
003200*                   is attempted here.
003300*
003400* Changes:
003500* 04/01/26 jmt - 1.0.00 Created.
003600* 17/01/26 jmt -    .01 Re-run in same second now rewrites the
003700*                       run-log entry instead of aborting on
003800*                       duplicate key - was failing the nightly
003900*                       re-run drill.
004000* 07/02/26 vbc -    .02 Review pass, comment tidy.
004100* 10/08/26 vbc -    .03 Audit finding - BB010 and BB020 were the
004200*                       last two PERFORM FOREVER loops left in
004300*                       the pipeline, the rest went out in
004400*                       FT010/FT020 the same day.  Both are now
004500*                       PERFORM ... THRU ... UNTIL against the
004600*                       shared WS-More-Data
004700*                       switch, same idiom as every other stage -
004800*                       BB011 stamps one clean row, BB021 stamps
004900*                       one issue row, each with its own -Exit.
005000*                       Paragraph banners and remarks padded out
005100*                       while in here - this was the thinnest file
005200*                       in the pipeline and reads that way below.
005300*
005400 ENVIRONMENT            DIVISION.
005500*=============================
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT           SECTION.
006100 FILE-CONTROL.
006200     SELECT FT-CLN-TMP  ASSIGN TO "FTCLNTMP"
006300                        ORGANIZATION IS SEQUENTIAL
006400                        FILE STATUS IS WS-FTCLNTMP-STATUS.
006500*
006600     SELECT FT-ISS-TMP  ASSIGN TO "FTISSTMP"
006700                        ORGANIZATION IS SEQUENTIAL
006800                        FILE STATUS IS WS-FTISSTMP-STATUS.
006900*
007000     SELECT FT-CLN-OUT  ASSIGN TO "FTCLNOUT"
007100                        ORGANIZATION IS SEQUENTIAL
007200                        FILE STATUS IS WS-FTCLNOUT-STATUS.
007300*
007400     SELECT FT-ISS-OUT  ASSIGN TO "FTISSOUT"
007500                        ORGANIZATION IS SEQUENTIAL
007600                        FILE STATUS IS WS-FTISSOUT-STATUS.
007700*
007800     SELECT FT-RUN-LOG  ASSIGN TO "FTRUNLOG"
007900                        ORGANIZATION IS INDEXED
008000                        ACCESS MODE IS DYNAMIC
008100                        RECORD KEY IS FT-LOG-RUN-ID
008200                                   OF FT-RUN-LOG-RECORD
008300                        FILE STATUS IS WS-FTRUNLOG-STATUS.
008400*
008500 DATA                   DIVISION.
008600*=============================
008700 FILE SECTION.
008800*
008900 FD  FT-CLN-TMP.
009000*    Clean-candidate copybook used twice below - REPLACING gives
009100*    each FD its own record name, the way this shop renames a
009200*    shared copybook's 01 rather than wrapping it in a second one.
009300     COPY "wsftcln.cob" REPLACING FT-CLEAN-TXN-RECORD
009400             BY FT-CLN-TMP-RECORD.
009500*
009600 FD  FT-ISS-TMP.
009700     COPY "wsftiss.cob" REPLACING FT-ISSUE-TXN-RECORD
009800             BY FT-ISS-TMP-RECORD.
009900*
010000 FD  FT-CLN-OUT.
010100     COPY "wsftcln.cob" REPLACING FT-CLEAN-TXN-RECORD
010200             BY FT-CLN-OUT-RECORD.
010300*
010400 FD  FT-ISS-OUT.
010500     COPY "wsftiss.cob" REPLACING FT-ISSUE-TXN-RECORD
010600             BY FT-ISS-OUT-RECORD.
010700*
010800 FD  FT-RUN-LOG.
010900     COPY "wsftlog.cob".
011000*
011100 WORKING-STORAGE SECTION.
011200*------------------------
011300 77  PROG-NAME             PIC X(17) VALUE "FT030 (1.0.03)".
011400*
011500 01  WS-Data.
011600     03  WS-FTCLNTMP-STATUS PIC XX   VALUE ZERO.
011700     03  WS-FTISSTMP-STATUS PIC XX   VALUE ZERO.
011800     03  WS-FTCLNOUT-STATUS PIC XX   VALUE ZERO.
011900     03  WS-FTISSOUT-STATUS PIC XX   VALUE ZERO.
012000     03  WS-FTRUNLOG-STATUS PIC XX   VALUE ZERO.
012100     03  FILLER             PIC X(04).
012200*
012300* WS-Loop-Controls - this program's own copy of the shop's
012400* one-switch end-of-file pattern used by every sequential read
012500* loop in the pipeline since the 10/08/26 FT010/FT020 rewrite.
012600* BB010 and BB020 each open, drive and close this same switch in
012700* turn, one file at a time, so one field does for both.
012800 01  WS-Loop-Controls.
012900     03  WS-More-Data-Sw    PIC X    VALUE "Y".
013000         88  WS-More-Data       VALUE "Y".
013100         88  WS-No-More-Data    VALUE "N".
013200     03  FILLER             PIC X(04).
013300*
013400 01  WS-Counters.
013500     03  WS-Cln-Count          PIC 9(09) COMP VALUE ZERO.
013600     03  WS-Iss-Count          PIC 9(09) COMP VALUE ZERO.
013700     03  FILLER                PIC X(04).
013800*
013900* WS-Today-Date/WS-Today-Time come straight off the host clock -
014000* see the Note in the header remarks, UTC only, no conversion.
014100* Both are picked apart through a REDEFINES rather than UNSTRING,
014200* the cheapest way to get at fixed-width digit groups the shop
014300* has ever used for this kind of work.
014400 01  WS-Today-Date             PIC 9(08).
014500 01  WS-Today-Date-Parts REDEFINES WS-Today-Date.
014600     03  WS-TD-CC              PIC 99.
014700     03  WS-TD-YY              PIC 99.
014800     03  WS-TD-MM              PIC 99.
014900     03  WS-TD-DD              PIC 99.
015000*
015100 01  WS-Today-Time             PIC 9(08).
015200 01  WS-Today-Time-Parts REDEFINES WS-Today-Time.
015300     03  WS-TT-HH              PIC 99.
015400     03  WS-TT-MM              PIC 99.
015500     03  WS-TT-SS              PIC 99.
015600     03  FILLER                PIC XX.
015700*
015800* Run-Id is built once per run, used to stamp every output record
015900* and as the run-log's key - see AA020.  Loaded-At-Utc is the
016000* same moment rendered as an ISO-8601 timestamp for reporting.
016100 01  WS-Run-Id-Built           PIC X(15).
016200 01  WS-Loaded-At-Utc-Built    PIC X(20).
016300*
016400* WS-New-Log-Record is built up field by field in BB030 before
016500* either a WRITE or, on a same-second re-run, a REWRITE - the
016600* Keystamp REDEFINES is only here so the DISPLAY a few lines down
016700* can show the key being stamped without naming each field twice.
016800     COPY "wsftlog.cob" REPLACING FT-RUN-LOG-RECORD
016900             BY WS-New-Log-Record.
017000 01  WS-New-Log-Keystamp REDEFINES WS-New-Log-Record.
017100     03  WS-NLK-Run-Id         PIC X(15).
017200     03  WS-NLK-Loaded-At      PIC X(20).
017300     03  FILLER                PIC X(28).
017400*
017500 LINKAGE SECTION.
017600*================
017700 COPY "wscall.cob".
017800*
017900 PROCEDURE DIVISION USING FT-CALL-DATA.
018000*======================================
018100*
018200 AA010-Main SECTION.
018300*-------------------
018400* One pass each over FTCLNTMP and FTISSTMP, stamping every row
018500* with this run's identity before it lands in the persisted
018600* store, then one run-log entry written or rewritten in BB030.
018700* The run-log file is indexed, so a brand new FTRUNLOG (status 35,
018800* file not found) is created empty with an OPEN OUTPUT/CLOSE pair
018900* before the real OPEN I-O, the same trick the shop has always
019000* used to get an indexed file's first-ever open past VSAM/ISAM's
019100* insistence that the file already exist.
019200*
019300     MOVE "FT030"          TO FT-CALLED
019400     SET FT-STAGE-OK       TO TRUE
019500     MOVE SPACES           TO FT-STATUS-MSG
019600*
019700     PERFORM AA020-Build-Run-Stamp
019800*
019900     OPEN INPUT  FT-CLN-TMP
020000     OPEN INPUT  FT-ISS-TMP
020100     OPEN OUTPUT FT-CLN-OUT
020200     OPEN OUTPUT FT-ISS-OUT
020300     OPEN I-O    FT-RUN-LOG
020400     IF WS-FTRUNLOG-STATUS = "35"
020500        CLOSE FT-RUN-LOG
020600        OPEN OUTPUT FT-RUN-LOG
020700        CLOSE FT-RUN-LOG
020800        OPEN I-O FT-RUN-LOG
020900     END-IF
021000*
021100     PERFORM BB010-Stamp-Clean-Records
021200     PERFORM BB020-Stamp-Issue-Records
021300     PERFORM BB030-Write-Run-Log
021400*
021500     CLOSE FT-CLN-TMP
021600     CLOSE FT-ISS-TMP
021700     CLOSE FT-CLN-OUT
021800     CLOSE FT-ISS-OUT
021900     CLOSE FT-RUN-LOG
022000*
022100     MOVE WS-Run-Id-Built      TO FT-RUN-ID
022200     DISPLAY PROG-NAME " run id           = " WS-Run-Id-Built
022300     DISPLAY PROG-NAME " loaded at utc    = "
022400             WS-Loaded-At-Utc-Built
022500     DISPLAY PROG-NAME " clean store      = FTCLNOUT"
022600     DISPLAY PROG-NAME " issue store      = FTISSOUT"
022700     DISPLAY PROG-NAME " clean count      = " WS-Cln-Count
022800     DISPLAY PROG-NAME " issue count      = " WS-Iss-Count
022900*
023000     EXIT PROGRAM.
023100*
023200 AA020-Build-Run-Stamp SECTION.
023300*--------------------------------
023400* Run-Id is CCYYMMDD_HHMMSS off the host clock with no separator
023500* between date and time but an underscore between them, short
023600* enough to use as a file-ish token anywhere downstream wants it.
023700* Loaded-At-Utc is the same two ACCEPTs rendered with the
023800* punctuation an ISO-8601 timestamp needs.  Both ACCEPTs must run
023900* back to back against the same clock tick or the two stamps can
024000* disagree by a second at a run boundary - an accepted risk, not
024100* something this paragraph tries to guard against.
024200*
024300     ACCEPT WS-Today-Date FROM DATE YYYYMMDD
024400     ACCEPT WS-Today-Time FROM TIME
024500     STRING WS-TD-CC WS-TD-YY WS-TD-MM WS-TD-DD "_"
024600            WS-TT-HH WS-TT-MM WS-TT-SS
024700            DELIMITED BY SIZE INTO WS-Run-Id-Built
024800     STRING WS-TD-CC WS-TD-YY "-" WS-TD-MM "-" WS-TD-DD "T"
024900            WS-TT-HH ":" WS-TT-MM ":" WS-TT-SS "Z"
025000            DELIMITED BY SIZE INTO WS-Loaded-At-Utc-Built
025100*
025200 BB010-Stamp-Clean-Records SECTION.
025300*-------------------------------------
025400* One pass over FTCLNTMP.  BB011 is the out-of-line loop body -
025500* PERFORM ... THRU ... UNTIL against WS-No-More-Data, same idiom
025600* as every read loop in FT010/FT020, no inline PERFORM here.
025700*
025800     SET WS-More-Data TO TRUE
025900     PERFORM BB011-Stamp-One-Clean-Record THRU BB011-Exit
026000             UNTIL WS-No-More-Data
026100*
026200 BB011-Stamp-One-Clean-Record SECTION.
026300*--------------------------------------
026400* AT END flips the shared switch and jumps straight to BB011-Exit
026500* without touching the counters below - the same GO TO ... -Exit
026600* idiom this shop has always used to fall out of a read loop.
026700*
026800     READ FT-CLN-TMP
026900         AT END
027000             SET WS-No-More-Data TO TRUE
027100             GO TO BB011-Exit
027200     END-READ
027300     MOVE FT-CLN-TMP-RECORD   TO FT-CLN-OUT-RECORD
027400     MOVE WS-Run-Id-Built     TO FT-CLN-RUN-ID
027500                                 OF FT-CLN-OUT-RECORD
027600     MOVE WS-Loaded-At-Utc-Built
027700                              TO FT-CLN-LOADED-AT-UTC
027800                                 OF FT-CLN-OUT-RECORD
027900     WRITE FT-CLN-OUT-RECORD
028000     ADD 1 TO WS-Cln-Count
028100 BB011-Exit.
028200     EXIT SECTION.
028300*
028400 BB020-Stamp-Issue-Records SECTION.
028500*-------------------------------------
028600* One pass over FTISSTMP.  BB021 is the out-of-line loop body,
028700* the same pattern as BB010/BB011 one paragraph up, against its
028800* own file but the same shared WS-More-Data switch - only one of
028900* the two loops is ever running at a time, so one switch for both
029000* carries no risk of a stale flag leaking from one into the other.
029100*
029200     SET WS-More-Data TO TRUE
029300     PERFORM BB021-Stamp-One-Issue-Record THRU BB021-Exit
029400             UNTIL WS-No-More-Data
029500*
029600 BB021-Stamp-One-Issue-Record SECTION.
029700*--------------------------------------
029800* Same AT END / GO TO ... -Exit shape as BB011.
029900*
030000     READ FT-ISS-TMP
030100         AT END
030200             SET WS-No-More-Data TO TRUE
030300             GO TO BB021-Exit
030400     END-READ
030500     MOVE FT-ISS-TMP-RECORD   TO FT-ISS-OUT-RECORD
030600     MOVE WS-Run-Id-Built     TO FT-ISS-RUN-ID
030700                                 OF FT-ISS-OUT-RECORD
030800     MOVE WS-Loaded-At-Utc-Built
030900                              TO FT-ISS-LOADED-AT-UTC
031000                                 OF FT-ISS-OUT-RECORD
031100     WRITE FT-ISS-OUT-RECORD
031200     ADD 1 TO WS-Iss-Count
031300 BB021-Exit.
031400     EXIT SECTION.
031500*
031600 BB030-Write-Run-Log SECTION.
031700*------------------------------
031800* One run-log entry per run, keyed on Run-Id.  A first-ever WRITE
031900* for a brand new key goes straight through; a re-run that lands
032000* on the same Run-Id (the same wall-clock second, see the .01
032100* change-log entry above) trips INVALID KEY on the duplicate and
032200* is rewritten in place instead of aborting the job - the nightly
032300* re-run drill depends on this exact behaviour, don't change it
032400* back to a plain WRITE without checking with Ops first.
032500*
032600     MOVE WS-Run-Id-Built        TO FT-LOG-RUN-ID
032700                                    OF WS-New-Log-Record
032800     MOVE WS-Loaded-At-Utc-Built TO FT-LOG-LOADED-AT-UTC
032900                                     OF WS-New-Log-Record
033000     MOVE WS-Cln-Count           TO FT-LOG-ROWS-CLEAN
033100                                     OF WS-New-Log-Record
033200     MOVE WS-Iss-Count           TO FT-LOG-ROWS-ISSUES
033300                                     OF WS-New-Log-Record
033400     DISPLAY PROG-NAME " stamping run-log key "
033500             WS-NLK-Run-Id "/" WS-NLK-Loaded-At
033600*
033700     MOVE WS-New-Log-Record      TO FT-RUN-LOG-RECORD
033800     WRITE FT-RUN-LOG-RECORD
033900         INVALID KEY
034000             MOVE WS-Run-Id-Built TO FT-LOG-RUN-ID
034100                                     OF FT-RUN-LOG-RECORD
034200             READ FT-RUN-LOG
034300             MOVE WS-New-Log-Record TO FT-RUN-LOG-RECORD
034400             REWRITE FT-RUN-LOG-RECORD
034500     END-WRITE
034600*
034700 END PROGRAM FT030.
