000100*******************************************
000200*                                          *
000300* Linkage Passed Between ft000 And The    *
000400*    Five Pipeline Stage Programs         *
000500*    Status-Code returned drives the      *
000600*    driver's success / failure exit      *
000700*******************************************
000800*
000900* 02/01/26 jmt - Created, cut down from the old WS-Calling-Data shape.
001000* 21/01/26 jmt - Added Status-Msg, friendly text was getting built twice.
001100*
001200 01  FT-CALL-DATA.
001300     03  FT-CALLED           PIC X(08).
001400     03  FT-CALLER           PIC X(08).
001500     03  FT-STATUS-CODE      PIC 9.
001600         88  FT-STAGE-OK         VALUE 0.
001700         88  FT-STAGE-INPUT-ERR  VALUE 1.
001800         88  FT-STAGE-UNEXP-ERR  VALUE 2.
001900     03  FT-STATUS-MSG       PIC X(70).
002000     03  FT-RUN-ID           PIC X(15).
002050     03  FILLER              PIC X(05).
002100*
