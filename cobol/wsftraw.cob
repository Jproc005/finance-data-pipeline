000100*******************************************
000200*                                          *
000300* Record Definition For Raw Transaction   *
000400*          Work File                      *
000500*    Built by ft010 from input folder     *
000600*******************************************
000700* File size 150 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 02/01/26 jmt - Created.
001200* 14/01/26 jmt - Source-File added, was missing from 1st cut.
001300* 03/02/26 vbc - Review, widths confirmed against FT spec sheet.
001400*
001500 01  FT-RAW-TXN-RECORD.
001600     03  FT-RAW-DATE          PIC X(20).
001700*                                           date as entered, any format
001800     03  FT-RAW-DESCRIPTION   PIC X(40).
001900*                                           free text, blank if absent
002000     03  FT-RAW-AMOUNT        PIC X(16).
002100*                                           may hold $ , ( ) or sign
002200     03  FT-RAW-CATEGORY      PIC X(20).
002300*                                           blank if absent
002400     03  FT-RAW-SOURCE        PIC X(20).
002500*                                           originating system, blank if absent
002600     03  FT-RAW-SOURCE-FILE   PIC X(30).
002700*                                           name of file this row came from
002750     03  FILLER               PIC X(04).
002800*
