000100 IDENTIFICATION        DIVISION.
000200*=============================
000300 PROGRAM-ID.         FT020.
000400 AUTHOR.             J M Tetley.
000500 INSTALLATION.       Applewood Computers - Finance Systems Group.
000600 DATE-WRITTEN.       03/01/2026.
000700 DATE-COMPILED.
000800 SECURITY.           Copyright (C) 2026 and later, Applewood
000900                      Computers Finance Systems Group.
001000                      Distributed under the GNU General Public
001100                      License.  See the file COPYING for details.
001200*
001300* Remarks.          Finance Transaction Batch Pipeline.
001400*                   Stage 2 - TRANSFORM.
001500*                   Cleans and validates every mapped raw record
001600*                   from FT010, splits clean records from records
001700*                   with data issues, and removes duplicates among
001800*                   the clean records only, keeping the first
001900*                   occurrence in input order.
002000*
002100*    Called by.     FT000.
002200*    Calls.         None.
002300*    Files used.    FTRAWTMP. Combined mapped-raw work file (in).
002400*                   FTCLNTMP. Clean-candidate work file (out).
002500*                   FTISSTMP. Issue-candidate work file (out).
002600*
002700*    Error messages used.
002800*                   None - TRANSFORM has no user-facing failures,
002900*                   bad records are routed to the issues set.
003000*
003100* Changes:
003200* 03/01/26 jmt - 1.0.00 Created.
003300* 11/01/26 jmt -    .01 Paren rewrite was eating the minus sign
003400*                       on double-wrapped amounts, added length
003500*                       check.
003600* 19/01/26 jmt -    .02 Dup table size raised, ran out of slots
003700*                       during the February volume test.
003800* 02/02/26 jmt -    .03 Whitespace collapse now drops runs
003900*                       inside the text as well as leading/
004000*                       trailing.
004100* 06/02/26 vbc -    .04 Review pass, aligned verbs, comment
004200*                       tidy.
004300* 10/08/26 vbc -    .05 Audit finding - same as FT010, this
004400*                       shop does not write PERFORM ...
004500*                       END-PERFORM and its surviving code only
004600*                       ever calls the three date-conversion
004700*                       FUNCTIONs maps04 uses for payroll, never
004800*                       TRIM/LOWER-CASE/LENGTH/NUMVAL/MOD for
004900*                       text or amount work.  Every loop below
005000*                       is now a numbered paragraph with its
005100*                       own -Exit; the trim/length/numeric/mod
005200*                       work that used to call those five
005300*                       FUNCTIONs is now done by hand with
005400*                       INSPECT, reference modification,
005500*                       UNSTRING and DIVIDE, the same tools
005600*                       this program already used to parse
005700*                       dates and strip $ and , out of amounts
005800*                       two paragraphs below.  REPOSITORY
005900*                       FUNCTION ALL INTRINSIC is dropped -
006000*                       nothing left calls an intrinsic
006100*                       function of any kind.  Paragraph
006200*                       banners padded out while in here.
006300*
006400 ENVIRONMENT            DIVISION.
006500*=============================
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900*
007000 INPUT-OUTPUT           SECTION.
007100 FILE-CONTROL.
007200     SELECT FT-RAW-TMP  ASSIGN TO "FTRAWTMP"
007300                        ORGANIZATION IS SEQUENTIAL
007400                        FILE STATUS IS WS-FTRAW-STATUS.
007500*
007600     SELECT FT-CLN-TMP  ASSIGN TO "FTCLNTMP"
007700                        ORGANIZATION IS SEQUENTIAL
007800                        FILE STATUS IS WS-FTCLN-STATUS.
007900*
008000     SELECT FT-ISS-TMP  ASSIGN TO "FTISSTMP"
008100                        ORGANIZATION IS SEQUENTIAL
008200                        FILE STATUS IS WS-FTISS-STATUS.
008300*
008400 DATA                   DIVISION.
008500*=============================
008600 FILE SECTION.
008700*
008800 FD  FT-RAW-TMP.
008900     COPY "wsftraw.cob".
009000*
009100 FD  FT-CLN-TMP.
009200     COPY "wsftcln.cob".
009300*
009400 FD  FT-ISS-TMP.
009500     COPY "wsftiss.cob".
009600*
009700 WORKING-STORAGE SECTION.
009800*------------------------
009900 77  PROG-NAME            PIC X(17) VALUE "FT020 (1.0.05)".
010000*
010100 01  WS-Data.
010200     03  WS-FTRAW-STATUS  PIC XX     VALUE ZERO.
010300     03  WS-FTCLN-STATUS  PIC XX     VALUE ZERO.
010400     03  WS-FTISS-STATUS  PIC XX     VALUE ZERO.
010500     03  FILLER           PIC X(04).
010600*
010700* WS-Loop-Controls is this program's own copy of the one-switch
010800* end-of-file pattern - see the 10/08/26 note in FT010, the same
010900* switch is shared by every sequential read loop below because
011000* only one of them is ever open at a time.
011100 01  WS-Loop-Controls.
011200     03  WS-More-Data-Sw  PIC X      VALUE "Y".
011300         88  WS-More-Data     VALUE "Y".
011400         88  WS-No-More-Data  VALUE "N".
011500     03  FILLER           PIC X(04).
011600*
011700 01  WS-Counters.
011800     03  WS-Rows-In           PIC 9(07) COMP VALUE ZERO.
011900     03  WS-Rows-Clean        PIC 9(07) COMP VALUE ZERO.
012000     03  WS-Rows-Issues       PIC 9(07) COMP VALUE ZERO.
012100     03  WS-Dup-Count         PIC 9(07) COMP VALUE ZERO.
012200     03  WS-Seen-Count        PIC 9(07) COMP VALUE ZERO.
012300     03  I                    PIC 9(04) COMP VALUE ZERO.
012400     03  J                    PIC 9(04) COMP VALUE ZERO.
012500     03  FILLER               PIC X(04).
012600*
012700 01  WS-Seen-Keys.
012800     03  WS-Seen-Entry OCCURS 20000 TIMES INDEXED BY WS-Seen-Ix.
012900         05  WS-Seen-Key      PIC X(80).
013000         05  FILLER           PIC X(04).
013100*
013200 01  WS-Candidate-Record.
013300     03  WS-Can-Date-Raw       PIC X(20).
013400     03  WS-Can-Date-Iso       PIC X(10).
013500     03  WS-Can-Description    PIC X(40).
013600     03  WS-Can-Amount-Raw     PIC X(16).
013700     03  WS-Can-Amount-Num     PIC S9(09)V99 COMP-3.
013800     03  WS-Can-Category       PIC X(20).
013900     03  WS-Can-Source         PIC X(20).
014000     03  WS-Can-Source-File    PIC X(30).
014100     03  WS-Can-Txn-Key        PIC X(80).
014200     03  WS-Can-Date-Invalid   PIC X.
014300         88  FT-CAN-DATE-BAD       VALUE "Y".
014400     03  WS-Can-Amount-Invalid PIC X.
014500         88  FT-CAN-AMOUNT-BAD     VALUE "Y".
014600     03  WS-Can-Has-Issue      PIC X.
014700         88  FT-CAN-HAS-ISSUE      VALUE "Y".
014800     03  FILLER                PIC X(04).
014900*
015000 01  WS-Normalize-Work.
015100     03  WS-Norm-In            PIC X(40).
015200     03  WS-Norm-Out           PIC X(40).
015300     03  WS-Norm-Last-Was-Sp   PIC X.
015400     03  FILLER                PIC X(03).
015500*
015600* WS-Case-Convert-Table - this program's own copy of the shop's
015700* fold-to-lower alphabet pair, fed to INSPECT CONVERTING in
015800* ZZ010, same as FT010 - see that program's header remarks.
015900 01  WS-Case-Convert-Table.
016000     03  WS-Upper-Alpha   PIC X(26) VALUE
016100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016200     03  WS-Lower-Alpha   PIC X(26) VALUE
016300         "abcdefghijklmnopqrstuvwxyz".
016400     03  FILLER           PIC X(04).
016500*
016600* WS-Trim-Work-Area holds the hand-rolled replacements for the
016700* trim/length work that used to go through FUNCTION TRIM and
016800* FUNCTION LENGTH - one shared scratch field and its tally, used
016900* by ZZ010 and by ZZ020's trailing-space count.
017000 01  WS-Trim-Work-Area.
017100     03  WS-Trim-Work          PIC X(40).
017200     03  WS-Lead-Spaces        PIC 9(02) COMP VALUE ZERO.
017300     03  WS-Trail-Spaces       PIC 9(02) COMP VALUE ZERO.
017400     03  FILLER                PIC X(04).
017500*
017600* WS-Mod-Work-Area holds the hand-rolled DIVIDE/REMAINDER work
017700* that replaces the three FUNCTION MOD calls in the leap-year
017800* test below - a quotient nobody wants and the remainder that
017900* decides the divisibility test.
018000 01  WS-Mod-Work-Area.
018100     03  WS-Mod-Quotient       PIC 9(06) COMP VALUE ZERO.
018200     03  WS-Mod-Remainder      PIC 9(04) COMP VALUE ZERO.
018300     03  WS-Mod-Is-Leap-Year   PIC X     VALUE "N".
018400     03  FILLER                PIC X(03).
018500*
018600 01  WS-Date-Work.
018700     03  WS-Date-Trim          PIC X(20).
018800     03  WS-Date-Len           PIC 9(02) COMP VALUE ZERO.
018900     03  WS-Date-Part-1        PIC X(04).
019000     03  WS-Date-Part-2        PIC X(04).
019100     03  WS-Date-Part-3        PIC X(04).
019200     03  WS-Date-Yyyy          PIC 9(04).
019300     03  WS-Date-Mm            PIC 9(02).
019400     03  WS-Date-Dd            PIC 9(02).
019500     03  WS-Date-Ok            PIC X.
019600         88  FT-DATE-FMT-OK        VALUE "Y".
019700     03  FILLER                PIC X(03).
019800 01  WS-Parsed-Date.
019900     03  WS-PD-YYYY            PIC 9(04).
020000     03  WS-PD-MM              PIC 9(02).
020100     03  WS-PD-DD              PIC 9(02).
020200 01  WS-Parsed-Date9 REDEFINES WS-Parsed-Date
020300                          PIC 9(08).
020400*
020500 01  WS-Days-In-Month-Table VALUE
020600         "31" "28" "31" "30" "31" "30"
020700         "31" "31" "30" "31" "30" "31".
020800     03  WS-Days-In-Month OCCURS 12 TIMES PIC 99.
020900*
021000 01  WS-Amount-Work.
021100     03  WS-Amt-Stripped       PIC X(18).
021200     03  WS-Amt-Clean          PIC X(18).
021300     03  WS-Amt-Len            PIC 9(02) COMP VALUE ZERO.
021400     03  WS-Amt-Clean-Len      PIC 9(02) COMP VALUE ZERO.
021500     03  WS-Amt-Digit-Count    PIC 9(02) COMP VALUE ZERO.
021600     03  WS-Amt-Dp-Seen        PIC X     VALUE "N".
021700     03  WS-Amt-Ok             PIC X     VALUE "Y".
021800         88  FT-AMT-FMT-OK         VALUE "Y".
021900     03  WS-Amt-Char           PIC X.
022000 01  WS-Amount-Paren-View REDEFINES WS-Amount-Work.
022100     03  WS-AP-Open            PIC X.
022200     03  FILLER                PIC X(16).
022300     03  WS-AP-Close           PIC X.
022400     03  FILLER                PIC X(18).
022500 01  WS-Amount-Sign-View REDEFINES WS-Amount-Work.
022600     03  WS-AS-Sign            PIC X.
022700     03  FILLER                PIC X(35).
022800*
022900* WS-Numval-Work-Area replaces the single FUNCTION NUMVAL call -
023000* the validated amount text is already known to be an optional
023100* sign, digits, an optional single decimal point and more digits
023200* (CC030 proved that character by character), so splitting it on
023300* the decimal point and building the signed number by hand with
023400* UNSTRING and COMPUTE needs no library call at all.
023500 01  WS-Numval-Work-Area.
023600     03  WS-NV-Whole-Part      PIC X(18).
023700     03  WS-NV-Decimal-Part    PIC X(18).
023800     03  WS-NV-Whole-Num       PIC 9(09)   VALUE ZERO.
023900     03  WS-NV-Decimal-Num     PIC 99       VALUE ZERO.
024000     03  WS-NV-Unsigned-Num    PIC 9(09)V99 VALUE ZERO.
024100     03  FILLER                PIC X(04).
024200*
024300 01  WS-Txn-Key-Work.
024400     03  WS-Amt-Edit           PIC -(9)9.99.
024500     03  WS-Amt-Edit-Trim      PIC X(13).
024600     03  WS-Key-Descr-Lc       PIC X(40).
024700     03  FILLER                PIC X(04).
024800*
024900 LINKAGE SECTION.
025000*================
025100 COPY "wscall.cob".
025200*
025300 PROCEDURE DIVISION USING FT-CALL-DATA.
025400*======================================
025500*
025600 AA010-Main SECTION.
025700*-------------------
025800* One pass over the combined raw work file - every record is
025900* cleaned (BB010) then routed to either the clean set or the
026000* issues set (BB020).  AA011 is the out-of-line loop body.
026100*
026200     MOVE "FT020"          TO FT-CALLED
026300     SET FT-STAGE-OK       TO TRUE
026400     MOVE SPACES           TO FT-STATUS-MSG
026500*
026600     OPEN INPUT  FT-RAW-TMP
026700     OPEN OUTPUT FT-CLN-TMP
026800     OPEN OUTPUT FT-ISS-TMP
026900*
027000     SET WS-More-Data TO TRUE
027100     PERFORM AA011-Clean-And-Route-One-Row THRU AA011-Exit
027200             UNTIL WS-No-More-Data
027300*
027400     CLOSE FT-RAW-TMP
027500     CLOSE FT-CLN-TMP
027600     CLOSE FT-ISS-TMP
027700*
027800* These four counts are the whole of this stage's own run log -
027900* FT030 is the one that actually writes a run-stamp record to a
028000* file, this stage just puts its tallies on the job log for
028100* whoever is watching the batch run.
028200     DISPLAY PROG-NAME " rows in          = " WS-Rows-In
028300     DISPLAY PROG-NAME " clean rows out   = " WS-Rows-Clean
028400     DISPLAY PROG-NAME " issue rows out   = " WS-Rows-Issues
028500     DISPLAY PROG-NAME " duplicates found = " WS-Dup-Count
028600*
028700     EXIT PROGRAM.
028800*
028900 AA011-Clean-And-Route-One-Row SECTION.
029000*--------------------------------------
029100* Body of the AA010 read loop.  AT END flips the shared switch
029200* and jumps straight to AA011-Exit.
029300*
029400     READ FT-RAW-TMP
029500         AT END
029600             SET WS-No-More-Data TO TRUE
029700             GO TO AA011-Exit
029800     END-READ
029900     ADD 1 TO WS-Rows-In
030000     PERFORM BB010-Clean-One-Record
030100     PERFORM BB020-Route-Record
030200 AA011-Exit.
030300     EXIT SECTION.
030400*
030500 BB010-Clean-One-Record SECTION.
030600*--------------------------------
030700* Builds one WS-Candidate-Record from one raw mapped row.  The
030800* three free-text columns (description/category/source) go
030900* through CC010's whitespace collapse, date and amount each get
031000* their own parser below, and the Date-Bad/Amount-Bad flags set
031100* by those parsers decide whether the row gets an issue-record
031200     MOVE SPACES TO WS-Candidate-Record
031300* flag (Has-Issue) before this row is routed in BB020.  Nothing
031400* here looks at FT-CALL-DATA - FT020 has no input-error exit of
031500* its own, every row is kept, good or bad.
031600     MOVE "N" TO WS-Can-Date-Invalid WS-Can-Amount-Invalid
031700                 WS-Can-Has-Issue
031800*
031900     MOVE FT-RAW-DESCRIPTION TO WS-Norm-In
032000     PERFORM CC010-Normalize-Text
032100     MOVE WS-Norm-Out TO WS-Can-Description
032200*
032300     MOVE FT-RAW-CATEGORY TO WS-Norm-In
032400     PERFORM CC010-Normalize-Text
032500     MOVE WS-Norm-Out TO WS-Can-Category
032600*
032700     MOVE FT-RAW-SOURCE TO WS-Norm-In
032800     PERFORM CC010-Normalize-Text
032900     MOVE WS-Norm-Out TO WS-Can-Source
033000*
033100     MOVE FT-RAW-SOURCE-FILE TO WS-Can-Source-File
033200     MOVE FT-RAW-DATE        TO WS-Can-Date-Raw
033300     MOVE FT-RAW-AMOUNT      TO WS-Can-Amount-Raw
033400*
033500     PERFORM CC020-Parse-Date
033600     PERFORM CC030-Parse-Amount
033700*
033800     IF FT-CAN-DATE-BAD OR FT-CAN-AMOUNT-BAD
033900        SET FT-CAN-HAS-ISSUE TO TRUE
034000     END-IF
034100*
034200     PERFORM CC040-Build-Txn-Key
034300* Txn-Key is built for every row, clean or not - DD010's duplicate
034400* check only ever runs against clean rows, but there is no harm
034500* in having the key ready on an issue row too, in case a later
034600* release wants to show it on the issues report.
034700*
034800 BB020-Route-Record SECTION.
034900*----------------------------
035000* Records with an issue always go to FTISSTMP.  Clean records
035100* are checked for a duplicate key first (DD010) - a duplicate
035200* is counted and dropped, everything else goes to FTCLNTMP.
035300*
035400     IF FT-CAN-HAS-ISSUE
035500        MOVE SPACES              TO FT-ISS-TMP-RECORD
035600        MOVE WS-Can-Date-Raw      TO FT-ISS-DATE-RAW
035700        MOVE WS-Can-Date-Iso      TO FT-ISS-DATE-ISO
035800        MOVE WS-Can-Description   TO FT-ISS-DESCRIPTION
035900        MOVE WS-Can-Amount-Raw    TO FT-ISS-AMOUNT-RAW
036000        MOVE WS-Can-Amount-Num    TO FT-ISS-AMOUNT-NUM
036100        MOVE WS-Can-Category      TO FT-ISS-CATEGORY
036200        MOVE WS-Can-Source        TO FT-ISS-SOURCE
036300        MOVE WS-Can-Source-File   TO FT-ISS-SOURCE-FILE
036400        MOVE WS-Can-Txn-Key       TO FT-ISS-TXN-KEY
036500        MOVE WS-Can-Date-Invalid  TO FT-ISS-DATE-INVALID
036600        MOVE WS-Can-Amount-Invalid TO FT-ISS-AMOUNT-INVALID
036700        WRITE FT-ISS-TMP-RECORD
036800        ADD 1 TO WS-Rows-Issues
036900     ELSE
037000        PERFORM DD010-Check-Duplicate
037100        IF WS-Amt-Ok = "D"
037200           ADD 1 TO WS-Dup-Count
037300        ELSE
037400           MOVE SPACES              TO FT-CLN-TMP-RECORD
037500           MOVE WS-Can-Date-Iso      TO FT-CLN-DATE-ISO
037600           MOVE WS-Can-Description   TO FT-CLN-DESCRIPTION
037700           MOVE WS-Can-Amount-Num    TO FT-CLN-AMOUNT-NUM
037800           MOVE WS-Can-Category      TO FT-CLN-CATEGORY
037900           MOVE WS-Can-Source        TO FT-CLN-SOURCE
038000           MOVE WS-Can-Source-File   TO FT-CLN-SOURCE-FILE
038100           MOVE WS-Can-Txn-Key       TO FT-CLN-TXN-KEY
038200           WRITE FT-CLN-TMP-RECORD
038300           ADD 1 TO WS-Rows-Clean
038400        END-IF
038500     END-IF
038600*
038700 CC010-Normalize-Text SECTION.
038800*------------------------------
038900* Collapse any run of whitespace to a single space, trim leading
039000* and trailing spaces.  Absent/null input behaves as blank.
039100* CC011 is the per-character body, out-of-line, VARYING I across
039200* the fixed 40-byte input width.
039300*
039400     MOVE SPACES TO WS-Norm-Out
039500     MOVE "Y"    TO WS-Norm-Last-Was-Sp
039600     MOVE ZERO   TO J
039700     PERFORM CC011-Copy-One-Character VARYING I FROM 1 BY 1
039800             UNTIL I > 40
039900*
040000 CC011-Copy-One-Character SECTION.
040100*---------------------------------
040200* One character of WS-Norm-In.  J trails I and only advances when
040300* a character is actually kept, so a run of two or more spaces in
040400* the raw text collapses to the single space this paragraph lets
040500* through on the first one - the .03 fix below the header.
040600     IF WS-Norm-In (I:1) = SPACE
040700        MOVE "Y" TO WS-Norm-Last-Was-Sp
040800     ELSE
040900        IF WS-Norm-Last-Was-Sp = "Y" AND J > 0
041000           ADD 1 TO J
041100           MOVE SPACE TO WS-Norm-Out (J:1)
041200        END-IF
041300        ADD 1 TO J
041400        MOVE WS-Norm-In (I:1) TO WS-Norm-Out (J:1)
041500        MOVE "N" TO WS-Norm-Last-Was-Sp
041600     END-IF
041700*
041800 CC020-Parse-Date SECTION.
041900*--------------------------
042000* Accepted formats: yyyy-mm-dd, mm/dd/yyyy, m/d/yyyy, yyyy/mm/dd.
042100* Blank input is not an issue.  Non-blank unparseable input sets
042200* Issue-Date-Invalid and leaves Date-Iso blank.  Trim/length work
042300* below goes through ZZ010/ZZ020, not FUNCTION TRIM/LENGTH.
042400*
042500     MOVE WS-Can-Date-Raw TO WS-Trim-Work
042600     PERFORM ZZ010-Trim-Leading-Spaces
042700     MOVE WS-Trim-Work TO WS-Date-Trim
042800     MOVE SPACES TO WS-Can-Date-Iso
042900     IF WS-Date-Trim = SPACES
043000        GO TO CC020-Exit
043100     END-IF
043200     MOVE "N" TO WS-Date-Ok
043300     MOVE WS-Date-Trim TO WS-Trim-Work
043400     PERFORM ZZ020-Measure-Trimmed-Length
043500     MOVE WS-Trail-Spaces TO WS-Date-Len
043600*
043700     IF WS-Date-Trim (5:1) = "-"
043800        UNSTRING WS-Date-Trim DELIMITED BY "-"
043900                 INTO WS-Date-Part-1 WS-Date-Part-2 WS-Date-Part-3
044000        PERFORM EE010-Validate-Ymd-Parts
044100     ELSE
044200        IF WS-Date-Trim (5:1) = "/"
044300           UNSTRING WS-Date-Trim DELIMITED BY "/"
044400                    INTO WS-Date-Part-1 WS-Date-Part-2
044500                         WS-Date-Part-3
044600           PERFORM EE010-Validate-Ymd-Parts
044700        ELSE
044800           UNSTRING WS-Date-Trim DELIMITED BY "/"
044900                    INTO WS-Date-Part-1 WS-Date-Part-2
045000                         WS-Date-Part-3
045100           PERFORM EE020-Validate-Mdy-Parts
045200        END-IF
045300     END-IF
045400*
045500     IF FT-DATE-FMT-OK
045600        MOVE WS-Date-Yyyy TO WS-PD-YYYY
045700        MOVE WS-Date-Mm   TO WS-PD-MM
045800        MOVE WS-Date-Dd   TO WS-PD-DD
045900        STRING WS-Date-Yyyy "-" WS-Date-Mm "-" WS-Date-Dd
046000               DELIMITED BY SIZE INTO WS-Can-Date-Iso
046100     ELSE
046200        SET FT-CAN-DATE-BAD TO TRUE
046300     END-IF
046400*
046500 CC020-Exit.
046600     EXIT SECTION.
046700*
046800 CC030-Parse-Amount SECTION.
046900*----------------------------
047000* 1. Entire value wrapped in ( ) is rewritten as a leading minus.
047100* 2. $ and , are removed (by copying past them, not blanking them,
047200*    so digits either side don't end up with a gap between them).
047300* 3. Blank result after stripping is not an issue.
047400* 4. What's left must be an optional sign, digits, optional point
047500*    and fraction - anything else is Issue-Amount-Invalid.
047600* CC012/CC013 are the out-of-line character-scan loop bodies used
047700* below, in place of the old inline PERFORM VARYING pair.
047800*
047900     MOVE ZERO TO WS-Can-Amount-Num
048000     MOVE WS-Can-Amount-Raw TO WS-Trim-Work
048100     PERFORM ZZ010-Trim-Leading-Spaces
048200     MOVE WS-Trim-Work TO WS-Amt-Stripped
048300     IF WS-Amt-Stripped = SPACES
048400        GO TO CC030-Exit
048500     END-IF
048600     MOVE WS-Amt-Stripped TO WS-Trim-Work
048700     PERFORM ZZ020-Measure-Trimmed-Length
048800     MOVE WS-Trail-Spaces TO WS-Amt-Len
048900*
049000     IF WS-AP-Open = "(" AND WS-Amt-Stripped (WS-Amt-Len:1) = ")"
049100        MOVE WS-Amt-Stripped (2:WS-Amt-Len - 2) TO WS-Amt-Clean
049200        MOVE ZERO TO WS-Amt-Clean-Len
049300        MOVE WS-Amt-Clean TO WS-Trim-Work
049400        PERFORM ZZ010-Trim-Leading-Spaces
049500        STRING "-" WS-Trim-Work
049600               DELIMITED BY SIZE INTO WS-Amt-Stripped
049700        MOVE WS-Amt-Stripped TO WS-Trim-Work
049800        PERFORM ZZ020-Measure-Trimmed-Length
049900        MOVE WS-Trail-Spaces TO WS-Amt-Len
050000     END-IF
050100*
050200     MOVE SPACES TO WS-Amt-Clean
050300     MOVE ZERO TO WS-Amt-Clean-Len
050400     PERFORM CC012-Strip-One-Punct-Char VARYING I FROM 1 BY 1
050500             UNTIL I > WS-Amt-Len
050600*
050700     IF WS-Amt-Clean-Len = ZERO OR WS-Amt-Clean = SPACES
050800        GO TO CC030-Exit
050900     END-IF
051000*
051100     MOVE "Y" TO WS-Amt-Ok
051200     MOVE "N" TO WS-Amt-Dp-Seen
051300     MOVE ZERO TO WS-Amt-Digit-Count
051400     PERFORM CC013-Validate-One-Amount-Char VARYING I FROM 1 BY 1
051500             UNTIL I > WS-Amt-Clean-Len
051600     IF WS-Amt-Digit-Count = ZERO
051700        MOVE "N" TO WS-Amt-Ok
051800     END-IF
051900*
052000     IF FT-AMT-FMT-OK
052100        PERFORM ZZ030-Numval-Amount
052200     ELSE
052300        SET FT-CAN-AMOUNT-BAD TO TRUE
052400        MOVE ZERO TO WS-Can-Amount-Num
052500     END-IF
052600*
052700 CC030-Exit.
052800     EXIT SECTION.
052900*
053000 CC012-Strip-One-Punct-Char SECTION.
053100*-----------------------------------
053200* One character of the paren/sign-adjusted amount - copied to
053300* WS-Amt-Clean unless it is a currency symbol or thousands comma.
053400*
053500     MOVE WS-Amt-Stripped (I:1) TO WS-Amt-Char
053600     IF WS-Amt-Char NOT = "$" AND WS-Amt-Char NOT = ","
053700        ADD 1 TO WS-Amt-Clean-Len
053800        MOVE WS-Amt-Char TO WS-Amt-Clean (WS-Amt-Clean-Len:1)
053900     END-IF
054000*
054100 CC013-Validate-One-Amount-Char SECTION.
054200*-------------------------------------
054300* One character of the cleaned amount - a leading sign and one
054400* decimal point are allowed, digits are tallied, anything else
054500* fails the format test for the whole field.
054600*
054700     MOVE WS-Amt-Clean (I:1) TO WS-Amt-Char
054800     EVALUATE TRUE
054900         WHEN I = 1 AND (WS-Amt-Char = "-" OR WS-Amt-Char = "+")
055000             CONTINUE
055100         WHEN WS-Amt-Char = "."
055200             IF WS-Amt-Dp-Seen = "Y"
055300                MOVE "N" TO WS-Amt-Ok
055400             ELSE
055500                MOVE "Y" TO WS-Amt-Dp-Seen
055600             END-IF
055700         WHEN WS-Amt-Char >= "0" AND WS-Amt-Char <= "9"
055800             ADD 1 TO WS-Amt-Digit-Count
055900         WHEN OTHER
056000             MOVE "N" TO WS-Amt-Ok
056100     END-EVALUATE
056200*
056300 CC040-Build-Txn-Key SECTION.
056400*------------------------------
056500* Txn-Key = Date-Iso + "|" + lowercase(Description) + "|" +
056600* amount rounded to 2 decimals rendered as text.  Lower-casing
056700* and trimming both go through the shop's own helpers now.
056800*
056900     MOVE WS-Can-Description TO WS-Trim-Work
057000     INSPECT WS-Trim-Work
057100             CONVERTING WS-Upper-Alpha TO WS-Lower-Alpha
057200     MOVE WS-Trim-Work TO WS-Key-Descr-Lc
057300     MOVE WS-Can-Amount-Num TO WS-Amt-Edit
057400     MOVE SPACES TO WS-Trim-Work
057500     MOVE WS-Amt-Edit TO WS-Trim-Work (1:13)
057600     PERFORM ZZ010-Trim-Leading-Spaces
057700     MOVE WS-Trim-Work (1:13) TO WS-Amt-Edit-Trim
057800     STRING WS-Can-Date-Iso           DELIMITED BY SIZE
057900            "|"                        DELIMITED BY SIZE
058000            WS-Key-Descr-Lc            DELIMITED BY SIZE
058100            "|"                        DELIMITED BY SIZE
058200            WS-Amt-Edit-Trim           DELIMITED BY SIZE
058300            INTO WS-Can-Txn-Key
058400*
058500 DD010-Check-Duplicate SECTION.
058600*-------------------------------
058700* Clean records only.  First occurrence in input order wins.
058800* WS-Amt-Ok is reused here as a spare Y/D flag purely local to
058900* this paragraph (N for the parse above has already been
059000* consumed).
059100* WS-Seen-Entry is a flat table, not keyed/sorted, so SEARCH here
059200* runs an ordinary serial scan - the February volume test (see
059300* the .02 change-log entry) is what pushed the table size from
059400* 5000 to 20000 slots; a run that fills the table silently stops
059500* recording new keys rather than abending, which is a known and
059600* accepted limit of this approach, not a defect to chase.
059700     MOVE "Y" TO WS-Amt-Ok
059800     SET WS-Seen-Ix TO 1
059900     SEARCH WS-Seen-Entry
060000         AT END
060100             IF WS-Seen-Count < 20000
060200                ADD 1 TO WS-Seen-Count
060300                MOVE WS-Can-Txn-Key TO WS-Seen-Key (WS-Seen-Count)
060400             END-IF
060500         WHEN WS-Seen-Key (WS-Seen-Ix) = WS-Can-Txn-Key
060600             MOVE "D" TO WS-Amt-Ok
060700     END-SEARCH
060800*
060900 EE010-Validate-Ymd-Parts SECTION.
061000*----------------------------------
061100* Year-month-day order.  The year part must be a full four
061200* digits - checked by hand against WS-Date-Part-1's trailing-
061300* space count rather than FUNCTION LENGTH (FUNCTION TRIM (...)).
061400*
061500     MOVE "N" TO WS-Date-Ok
061600     MOVE SPACES TO WS-Trim-Work
061700     MOVE WS-Date-Part-1 TO WS-Trim-Work (1:4)
061800     PERFORM ZZ020-Measure-Trimmed-Length
061900     IF WS-Trail-Spaces = 4
062000        AND WS-Date-Part-1 IS NUMERIC
062100        AND WS-Date-Part-2 IS NUMERIC
062200        AND WS-Date-Part-3 IS NUMERIC
062300        MOVE WS-Date-Part-1 TO WS-Date-Yyyy
062400        MOVE WS-Date-Part-2 TO WS-Date-Mm
062500        MOVE WS-Date-Part-3 TO WS-Date-Dd
062600        PERFORM EE030-Validate-Calendar-Date
062700     END-IF
062800*
062900 EE020-Validate-Mdy-Parts SECTION.
063000*----------------------------------
063100* Month-day-year order.  Same full-four-digit year test as
063200* EE010, run against Part-3 instead of Part-1.
063300*
063400     MOVE "N" TO WS-Date-Ok
063500     MOVE SPACES TO WS-Trim-Work
063600     MOVE WS-Date-Part-3 TO WS-Trim-Work (1:4)
063700     PERFORM ZZ020-Measure-Trimmed-Length
063800     IF WS-Trail-Spaces = 4
063900        AND WS-Date-Part-1 IS NUMERIC
064000        AND WS-Date-Part-2 IS NUMERIC
064100        AND WS-Date-Part-3 IS NUMERIC
064200        MOVE WS-Date-Part-3 TO WS-Date-Yyyy
064300        MOVE WS-Date-Part-1 TO WS-Date-Mm
064400        MOVE WS-Date-Part-2 TO WS-Date-Dd
064500        PERFORM EE030-Validate-Calendar-Date
064600     END-IF
064700*
064800 EE030-Validate-Calendar-Date SECTION.
064900*---------------------------------------
065000* Out-of-range month or day fails outright.  February is tested
065100* against the Gregorian leap-year rule - divisible by 4, unless
065200* also divisible by 100, unless also divisible by 400 - proved by
065300* three DIVIDE ... REMAINDER tests in ZZ040 rather than three
065400* FUNCTION MOD calls, the same rule, worked by hand and left in
065500* the three WS-Mod-Is-Div-By-n flags below.
065600*
065700     MOVE "N" TO WS-Date-Ok
065800     IF WS-Date-Mm < 1 OR WS-Date-Mm > 12
065900        GO TO EE030-Exit
066000     END-IF
066100     IF WS-Date-Dd < 1
066200        GO TO EE030-Exit
066300     END-IF
066400     IF WS-Date-Mm = 2
066500        PERFORM ZZ040-Test-Leap-Year
066600        IF WS-Mod-Is-Leap-Year = "Y"
066700           IF WS-Date-Dd > 29
066800              GO TO EE030-Exit
066900           END-IF
067000        ELSE
067100           IF WS-Date-Dd > 28
067200              GO TO EE030-Exit
067300           END-IF
067400        END-IF
067500     ELSE
067600        IF WS-Date-Dd > WS-Days-In-Month (WS-Date-Mm)
067700           GO TO EE030-Exit
067800        END-IF
067900     END-IF
068000     MOVE "Y" TO WS-Date-Ok
068100 EE030-Exit.
068200     EXIT SECTION.
068300*
068400 ZZ010-Trim-Leading-Spaces SECTION.
068500*----------------------------------
068600* Shift WS-Trim-Work left past its own leading spaces, by
068700* reference modification - no FUNCTION TRIM.  Tally the spaces
068800* with INSPECT, then move the remainder back over itself.
068900*
069000     MOVE ZERO TO WS-Lead-Spaces
069100     INSPECT WS-Trim-Work
069200             TALLYING WS-Lead-Spaces FOR LEADING SPACE
069300     IF WS-Lead-Spaces > ZERO
069400        MOVE WS-Trim-Work (WS-Lead-Spaces + 1 : ) TO WS-Trim-Work
069500     END-IF
069600*
069700 ZZ020-Measure-Trimmed-Length SECTION.
069800*--------------------------------------
069900* Leaves, in WS-Trail-Spaces, the count of significant characters
070000* in WS-Trim-Work - its declared 40-byte width less its trailing
070100* spaces - no FUNCTION LENGTH (FUNCTION TRIM (...)).  WS-Trim-Work
070200* is already assumed left-trimmed by ZZ010 before this is called,
070300* so a trailing-space tally alone is enough; the field itself is
070400* left untouched so the caller can go on using it.
070500*
070600     MOVE ZERO TO WS-Trail-Spaces
070700     INSPECT WS-Trim-Work TALLYING WS-Trail-Spaces
070800             FOR TRAILING SPACE
070900     COMPUTE WS-Trail-Spaces = 40 - WS-Trail-Spaces
071000*
071100 ZZ030-Numval-Amount SECTION.
071200*----------------------------
071300* Hand-rolled replacement for FUNCTION NUMVAL.  CC013 has already
071400* proved WS-Amt-Clean (1:WS-Amt-Clean-Len) is nothing but an
071500* optional leading sign, digits, at most one decimal point and
071600* more digits, so an UNSTRING on the point is all that is needed
071700* to split whole and fractional parts before building the signed
071800* COMP-3 result.
071900*
072000     MOVE ZERO TO WS-NV-Whole-Num WS-NV-Decimal-Num
072100                  WS-NV-Unsigned-Num
072200     MOVE SPACES TO WS-NV-Whole-Part WS-NV-Decimal-Part
072300     UNSTRING WS-Amt-Clean (1:WS-Amt-Clean-Len) DELIMITED BY "."
072400              INTO WS-NV-Whole-Part WS-NV-Decimal-Part
072500     IF WS-NV-Whole-Part (1:1) = "-"
072600        OR WS-NV-Whole-Part (1:1) = "+"
072700        MOVE WS-NV-Whole-Part (2: ) TO WS-NV-Whole-Part
072800     END-IF
072900     IF WS-NV-Whole-Part NOT = SPACES
073000        MOVE WS-NV-Whole-Part TO WS-NV-Whole-Num
073100     END-IF
073200     IF WS-NV-Decimal-Part NOT = SPACES
073300        MOVE WS-NV-Decimal-Part (1:2) TO WS-NV-Decimal-Num
073400     END-IF
073500     COMPUTE WS-NV-Unsigned-Num ROUNDED =
073600             WS-NV-Whole-Num + (WS-NV-Decimal-Num / 100)
073700     IF WS-Amt-Clean (1:1) = "-"
073800        COMPUTE WS-Can-Amount-Num = ZERO - WS-NV-Unsigned-Num
073900     ELSE
074000        MOVE WS-NV-Unsigned-Num TO WS-Can-Amount-Num
074100     END-IF
074200*
074300 ZZ040-Test-Leap-Year SECTION.
074400*-----------------------------
074500* Hand-rolled replacement for three FUNCTION MOD calls.  A year
074600* is a leap year when it divides evenly by 4 and either does not
074700* divide evenly by 100, or does divide evenly by 400 - three
074800* DIVIDE ... REMAINDER tests against the same WS-Mod-Remainder,
074900* taken one at a time, same rule maps04 never needed for payroll
075000* but worked the same way by hand as its date splitting does.
075100*
075200     MOVE "N" TO WS-Mod-Is-Leap-Year
075300     DIVIDE WS-Date-Yyyy BY 4 GIVING WS-Mod-Quotient
075400             REMAINDER WS-Mod-Remainder
075500     IF WS-Mod-Remainder = ZERO
075600        DIVIDE WS-Date-Yyyy BY 100 GIVING WS-Mod-Quotient
075700                REMAINDER WS-Mod-Remainder
075800        IF WS-Mod-Remainder NOT = ZERO
075900           MOVE "Y" TO WS-Mod-Is-Leap-Year
076000        ELSE
076100           DIVIDE WS-Date-Yyyy BY 400 GIVING WS-Mod-Quotient
076200                   REMAINDER WS-Mod-Remainder
076300           IF WS-Mod-Remainder = ZERO
076400              MOVE "Y" TO WS-Mod-Is-Leap-Year
076500           END-IF
076600        END-IF
076700     END-IF
076800*
076900 END PROGRAM FT020.
