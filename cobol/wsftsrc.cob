000100*******************************************
000200*                                          *
000300* Record Definition For Source File       *
000400*           Summary Work File             *
000500*    Sorted descending by Row-Count by    *
000600*    ft040 before this is written         *
000700*******************************************
000800* File size 55 bytes.
000900*
001000* 06/01/26 jmt - Created.
001100*
001200 01  FT-SOURCE-FILE-SUMMARY-RECORD.
001300     03  FT-SRC-SOURCE-FILE        PIC X(30).
001400     03  FT-SRC-NET-TOTAL          PIC S9(11)V99 COMP-3.
001500     03  FT-SRC-ROW-COUNT          PIC 9(09)     COMP.
001600     03  FILLER                    PIC X(08).
001700*
