000100 IDENTIFICATION        DIVISION.
000200*=============================
000300 PROGRAM-ID.         FT010.
000400 AUTHOR.             J M Tetley.
000500 INSTALLATION.       Applewood Computers - Finance Systems Group.
000600 DATE-WRITTEN.       02/01/2026.
000700 DATE-COMPILED.
000800 SECURITY.           Copyright (C) 2026 and later, Applewood
000900                      Computers Finance Systems Group.
001000                      Distributed under the GNU General Public
001100                      License.  See the file COPYING for details.
001200*
001300* Remarks.          Finance Transaction Batch Pipeline.
001400*                   Stage 1 - INGEST.
001500*                   Reads every raw transaction file named in the
001600*                   file-list control file, standardizes headers,
001700*                   applies the column-map alias table and writes
001800*                   one combined work file of mapped raw records
001900*                   for FT020 (TRANSFORM) to pick up.
002000*
002100*    Called by.     FT000.
002200*    Calls.         None.
002300*    Files used.    FTRAWLS.  File-list control file.
002400*                   FTMAPCF.  Column-map config file.
002500*                   FTRAWIN.  Raw transaction file (dynamic name).
002600*                   FTRAWTMP. Combined mapped-raw work file.
002700*
002800*    Error messages used.
002900*                   FT001 - FT006.
003000*
003100* Changes:
003200* 02/01/26 jmt - 1.0.00 Created.
003300* 09/01/26 jmt -    .01 Added distinct-columns list for the
003400*                       required-column error message.
003500* 17/01/26 jmt -    .02 Header standardize was not lower-casing
003600*                       before the underscore swap, fixed order.
003700* 24/01/26 jmt -    .03 File-list now sorted here rather than
003800*                       trusting the control file order.
003900* 05/02/26 vbc -    .04 Review pass, aligned verbs, comment tidy.
004000* 10/08/26 vbc -    .05 Audit finding - this shop does not write
004100*                       PERFORM ... END-PERFORM and it does not
004200*                       reach for FUNCTION TRIM/LOWER-CASE either.
004300*                       Every loop here is now a numbered
004400*                       paragraph PERFORMed THRU its own -Exit,
004500*                       the way EE010 already searched the
004600*                       alias table, and the
004700*                       case-fold/trim work that used to call
004800*                       FUNCTION TRIM and FUNCTION LOWER-CASE now
004900*                       goes through ZZ010 by hand, with INSPECT
005000*                       CONVERTING and a leading-space tally - no
005100*                       different a trick than the date-splitting
005200*                       maps04 has always done by hand over in
005300*                       payroll.  Paragraph banners padded out
005400*                       while in here, this file read thin.
005500* 10/08/26 vbc -    .06 Audit finding - FT005 and the distinct-
005600*                       columns table were declared and populated
005700*                       by DD010 but FT-STATUS-MSG never carried
005800*                       either one out to the caller on the FT003/
005900*                       FT004 failure path, so the "fail with a
006000*                       user-facing error listing the columns
006100*                       found" rule was not actually met.  AA010
006200*                       now PERFORMs ZZ020 on that path, which
006300*                       joins the distinct-columns list onto the
006400*                       FT003/FT004 text and FT005 before the
006500*                       final MOVE into FT-STATUS-MSG truncates
006600*                       it to that field's 70 bytes, same as any
006700*                       long-to-short MOVE.
006800*
006900 ENVIRONMENT            DIVISION.
007000*=============================
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400*
007500 INPUT-OUTPUT           SECTION.
007600 FILE-CONTROL.
007700     SELECT FT-FILE-LIST  ASSIGN TO "FTRAWLS"
007800                          ORGANIZATION IS LINE SEQUENTIAL
007900                          FILE STATUS IS WS-FTLS-STATUS.
008000*
008100     SELECT FT-MAP-CONFIG ASSIGN TO "FTMAPCF"
008200                          ORGANIZATION IS LINE SEQUENTIAL
008300                          FILE STATUS IS WS-FTMC-STATUS.
008400*
008500     SELECT FT-RAW-IN     ASSIGN TO WS-CURRENT-FILE-NAME
008600                          ORGANIZATION IS LINE SEQUENTIAL
008700                          FILE STATUS IS WS-FTIN-STATUS.
008800*
008900     SELECT FT-RAW-TMP    ASSIGN TO "FTRAWTMP"
009000                          ORGANIZATION IS SEQUENTIAL
009100                          FILE STATUS IS WS-FTTMP-STATUS.
009200*
009300 DATA                   DIVISION.
009400*=============================
009500 FILE SECTION.
009600*
009700 FD  FT-FILE-LIST.
009800 01  FT-FILE-LIST-LINE    PIC X(30).
009900*
010000 FD  FT-MAP-CONFIG.
010100     COPY "wsftmap.cob".
010200*
010300 FD  FT-RAW-IN.
010400 01  FT-RAW-IN-LINE       PIC X(200).
010500*
010600 FD  FT-RAW-TMP.
010700     COPY "wsftraw.cob".
010800*
010900 WORKING-STORAGE SECTION.
011000*------------------------
011100 77  PROG-NAME            PIC X(17) VALUE "FT010 (1.0.06)".
011200*
011300 01  WS-Data.
011400     03  WS-FTLS-STATUS   PIC XX     VALUE ZERO.
011500     03  WS-FTMC-STATUS   PIC XX     VALUE ZERO.
011600     03  WS-FTIN-STATUS   PIC XX     VALUE ZERO.
011700     03  WS-FTTMP-STATUS  PIC XX     VALUE ZERO.
011800     03  FILLER           PIC X(04).
011900*
012000* WS-Loop-Controls carries the one shared end-of-file switch used
012100* by every sequential read loop in this program.  Because none of
012200* those loops are ever open at the same time, one switch does for
012300* all of them - each loop sets it TRUE before it starts and tests
012400* it from its own out-of-line PERFORM ... UNTIL.
012500 01  WS-Loop-Controls.
012600     03  WS-More-Data-Sw  PIC X      VALUE "Y".
012700         88  WS-More-Data     VALUE "Y".
012800         88  WS-No-More-Data  VALUE "N".
012900     03  FILLER           PIC X(04).
013000*
013100 01  WS-Current-File-Name PIC X(30)  VALUE SPACES.
013200 01  WS-Current-File-Parts REDEFINES WS-Current-File-Name.
013300     03  WS-CF-Stem       PIC X(26).
013400     03  WS-CF-Ext        PIC X(04).
013500*
013600 01  WS-Counters.
013700     03  WS-Files-Read    PIC 9(04)  COMP VALUE ZERO.
013800     03  WS-Rows-Read     PIC 9(07)  COMP VALUE ZERO.
013900     03  WS-Alias-Count   PIC 9(04)  COMP VALUE ZERO.
014000     03  WS-File-Count    PIC 9(04)  COMP VALUE ZERO.
014100     03  WS-Header-Count  PIC 9(04)  COMP VALUE ZERO.
014200     03  WS-Field-Count   PIC 9(04)  COMP VALUE ZERO.
014300     03  WS-Distinct-Count PIC 9(04) COMP VALUE ZERO.
014400     03  FILLER            PIC X(04).
014500*
014600 01  WS-Alias-Table.
014700     03  WS-Alias-Entry OCCURS 50 TIMES INDEXED BY WS-Alias-Ix.
014800         05  WS-Alias-Canon   PIC X(12).
014900         05  WS-Alias-Name    PIC X(30).
015000         05  FILLER           PIC X(06).
015100*
015200 01  WS-File-List-Table.
015300     03  WS-File-Entry  OCCURS 50 TIMES INDEXED BY WS-File-Ix.
015400         05  WS-File-Name     PIC X(30).
015500         05  FILLER           PIC X(06).
015600*
015700 01  WS-Header-Table.
015800     03  WS-Header-Entry OCCURS 10 TIMES INDEXED BY WS-Hdr-Ix.
015900         05  WS-Header-Name   PIC X(30).
016000         05  FILLER           PIC X(06).
016100*
016200 01  WS-Field-Table.
016300     03  WS-Field-Entry OCCURS 10 TIMES INDEXED BY WS-Fld-Ix.
016400         05  WS-Field-Value   PIC X(40).
016500         05  FILLER           PIC X(06).
016600*
016700 01  WS-Distinct-Columns-Table.
016800     03  WS-Distinct-Entry OCCURS 30 TIMES INDEXED BY WS-Dist-Ix.
016900         05  WS-Distinct-Col  PIC X(30).
017000         05  FILLER           PIC X(06).
017100 01  WS-Distinct-Columns-Line REDEFINES WS-Distinct-Columns-Table
017200                          PIC X(1080).
017300*
017400 01  WS-Column-Index.
017500     03  WS-Col-Ix-Date         PIC 9(02) COMP VALUE ZERO.
017600     03  WS-Col-Ix-Amount       PIC 9(02) COMP VALUE ZERO.
017700     03  WS-Col-Ix-Description  PIC 9(02) COMP VALUE ZERO.
017800     03  WS-Col-Ix-Category     PIC 9(02) COMP VALUE ZERO.
017900     03  WS-Col-Ix-Source       PIC 9(02) COMP VALUE ZERO.
018000     03  FILLER                 PIC X(04).
018100*
018200 01  WS-Mapped-Any.
018300     03  WS-Date-Mapped-Any     PIC X     VALUE "N".
018400         88  FT-DATE-NEVER-MAPPED    VALUE "N".
018500     03  WS-Amount-Mapped-Any   PIC X     VALUE "N".
018600         88  FT-AMOUNT-NEVER-MAPPED  VALUE "N".
018700     03  FILLER                 PIC X(04).
018800*
018900 01  WS-First-Mapping.
019000     03  WS-First-Date-Actual        PIC X(30) VALUE SPACES.
019100     03  WS-First-Amount-Actual      PIC X(30) VALUE SPACES.
019200     03  WS-First-Description-Actual PIC X(30) VALUE SPACES.
019300     03  WS-First-Category-Actual    PIC X(30) VALUE SPACES.
019400     03  WS-First-Source-Actual      PIC X(30) VALUE SPACES.
019500     03  FILLER                      PIC X(04).
019600*
019700* WS-Case-Convert-Table is the shop's own fold-to-lower table -
019800* two fixed 26-byte alphabets fed to INSPECT ... CONVERTING in
019900* ZZ010.  No library routine is called for this; the table itself
020000* IS the routine.
020100 01  WS-Case-Convert-Table.
020200     03  WS-Upper-Alpha   PIC X(26) VALUE
020300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020400     03  WS-Lower-Alpha   PIC X(26) VALUE
020500         "abcdefghijklmnopqrstuvwxyz".
020600     03  FILLER           PIC X(04).
020700*
020800 01  WS-Work-Fields.
020900     03  WS-Raw-Line          PIC X(200).
021000     03  WS-Raw-Line-Parts REDEFINES WS-Raw-Line.
021100         05  WS-RL-First-40   PIC X(40).
021200         05  FILLER           PIC X(160).
021300     03  WS-Swap-Entry        PIC X(30).
021400     03  WS-Canon-Key         PIC X(12).
021500     03  WS-Trim-Work         PIC X(30).
021600     03  WS-Lead-Spaces       PIC 9(02) COMP VALUE ZERO.
021700     03  A                    PIC 9(04) COMP VALUE ZERO.
021800     03  B                    PIC 9(04) COMP VALUE ZERO.
021900     03  FILLER               PIC X(04).
022000*
022100 01  Error-Messages.
022200*   Stage Specific
022300     03  FT001  PIC X(60) VALUE
022400         "FT001 Input folder has no transaction files".
022500     03  FT002  PIC X(60) VALUE
022600         "FT002 Column-map config file missing or malformed".
022700     03  FT003  PIC X(60) VALUE
022800         "FT003 Combined data is missing required column - date".
022900     03  FT004  PIC X(60) VALUE
023000         "FT004 Combined data is missing required amount column".
023100     03  FT005  PIC X(60) VALUE
023200         "FT005 Columns found -".
023300     03  FT006  PIC X(40) VALUE
023400         "FT006 Cannot open raw file -".
023500     03  FILLER PIC X(04).
023600*
023700* WS-Msg-Work builds the FT-STATUS-MSG text for a missing required
023800* column - FT003/FT004 plus FT005 plus the comma-joined list of
023900* every distinct header this run has seen, all before the final
024000* MOVE into the 70-byte FT-STATUS-MSG truncates the built line,
024100* same as any long-field-to-short-field MOVE.
024200 01  WS-Msg-Work.
024300     03  WS-Base-Message       PIC X(60)  VALUE SPACES.
024400     03  WS-Columns-Found-List PIC X(120) VALUE SPACES.
024500     03  WS-Full-Message       PIC X(200) VALUE SPACES.
024600     03  WS-Trail-Spaces       PIC 9(02) COMP VALUE ZERO.
024700     03  WS-Base-Len           PIC 9(02) COMP VALUE ZERO.
024800     03  WS-FT005-Len          PIC 9(02) COMP VALUE ZERO.
024900     03  WS-Cols-Len           PIC 9(03) COMP VALUE ZERO.
025000     03  WS-Cols-Ptr           PIC 9(03) COMP VALUE ZERO.
025100     03  FILLER                PIC X(04).
025200*
025300 LINKAGE SECTION.
025400*================
025500 COPY "wscall.cob".
025600*
025700 PROCEDURE DIVISION USING FT-CALL-DATA.
025800*======================================
025900*
026000 AA010-Main SECTION.
026100*-------------------
026200* Overall flow for the stage - load the two control tables, copy
026300* every raw file forward mapped onto the canonical columns, then
026400* fail the whole run if date or amount was never mapped on any
026500* file, since everything downstream depends on having both.
026600*
026700     MOVE "FT010"          TO FT-CALLED
026800     SET FT-STAGE-OK       TO TRUE
026900     MOVE SPACES           TO FT-STATUS-MSG
027000*
027100     PERFORM BB010-Load-File-List
027200     IF FT-STAGE-INPUT-ERR
027300        GO TO AA010-Exit
027400     END-IF
027500*
027600     PERFORM BB020-Load-Column-Map
027700     IF FT-STAGE-INPUT-ERR
027800        GO TO AA010-Exit
027900     END-IF
028000*
028100     OPEN OUTPUT FT-RAW-TMP
028200*
028300* One call per file in the sorted file list - WS-File-Ix is
028400* the control variable, out-of-line PERFORM over the whole
028500* BB030 range.
028600     PERFORM BB030-Process-One-File
028700             VARYING WS-File-Ix FROM 1 BY 1
028800             UNTIL WS-File-Ix > WS-File-Count
028900*
029000     CLOSE FT-RAW-TMP
029100*
029200     IF FT-DATE-NEVER-MAPPED
029300        SET FT-STAGE-INPUT-ERR TO TRUE
029400        MOVE FT003          TO WS-Base-Message
029500        PERFORM ZZ020-Build-Missing-Column-Message
029600        GO TO AA010-Exit
029700     END-IF
029800     IF FT-AMOUNT-NEVER-MAPPED
029900        SET FT-STAGE-INPUT-ERR TO TRUE
030000        MOVE FT004          TO WS-Base-Message
030100        PERFORM ZZ020-Build-Missing-Column-Message
030200        GO TO AA010-Exit
030300     END-IF
030400*
030500     DISPLAY PROG-NAME " files read      = " WS-Files-Read
030600     DISPLAY PROG-NAME " rows read       = " WS-Rows-Read
030700     DISPLAY PROG-NAME " date        <- " WS-First-Date-Actual
030800     DISPLAY PROG-NAME " amount      <- " WS-First-Amount-Actual
030900     DISPLAY PROG-NAME " description <- "
031000             WS-First-Description-Actual
031100     DISPLAY PROG-NAME " category    <- " WS-First-Category-Actual
031200     DISPLAY PROG-NAME " source      <- " WS-First-Source-Actual
031300*
031400 AA010-Exit.
031500     EXIT PROGRAM.
031600*
031700 BB010-Load-File-List SECTION.
031800*-----------------------------
031900* Read the control file naming every raw transaction file to be
032000* ingested this run, then sort the table into ascending name
032100* order - step 3 of INGEST requires ascending file-name order.
032200* The read loop and the sort below are both out-of-line paragraph
032300* PERFORMs - never an inline PERFORM carrying its own END-PERFORM.
032400*
032500     OPEN INPUT FT-FILE-LIST
032600     IF WS-FTLS-STATUS NOT = "00"
032700        SET FT-STAGE-INPUT-ERR TO TRUE
032800        MOVE FT001          TO FT-STATUS-MSG
032900        GO TO BB010-Exit
033000     END-IF
033100*
033200     MOVE ZERO TO WS-File-Count
033300     SET WS-More-Data TO TRUE
033400     PERFORM BB011-Read-One-File-Name THRU BB011-Exit
033500             UNTIL WS-No-More-Data
033600     CLOSE FT-FILE-LIST
033700*
033800     IF WS-File-Count = ZERO
033900        SET FT-STAGE-INPUT-ERR TO TRUE
034000        MOVE FT001          TO FT-STATUS-MSG
034100        GO TO BB010-Exit
034200     END-IF
034300*
034400* Straight insertion sort - the list is small, a few dozen names
034500* at most, no need to reach for the SORT verb for this.  BB015 is
034600* the outer pass, BB016 the inner shift-right-by-one step.
034700     PERFORM BB015-Sort-File-Names VARYING A FROM 2 BY 1
034800             UNTIL A > WS-File-Count
034900*
035000 BB010-Exit.
035100     EXIT SECTION.
035200*
035300 BB011-Read-One-File-Name SECTION.
035400*---------------------------------
035500* Body of the BB010 read loop.  AT END flips the shared switch
035600* and jumps straight to BB011-Exit - all a FOREVER/EXIT PERFORM
035700* pair ever did here anyway, just spelled the shop's way.
035800*
035900     READ FT-FILE-LIST
036000         AT END
036100             SET WS-No-More-Data TO TRUE
036200             GO TO BB011-Exit
036300     END-READ
036400     IF FT-FILE-LIST-LINE NOT = SPACES
036500        ADD 1 TO WS-File-Count
036600        MOVE FT-FILE-LIST-LINE
036700             TO WS-File-Name (WS-File-Count)
036800     END-IF
036900 BB011-Exit.
037000     EXIT SECTION.
037100*
037200 BB015-Sort-File-Names SECTION.
037300*-----------------------------
037400* One pass of the insertion sort for subscript A - lift the A'th
037500* name out to the swap holder, then let BB016 walk it down past
037600* every entry ahead of it that sorts later in the alphabet.
037700*
037800     MOVE WS-File-Name (A) TO WS-Swap-Entry
037900     MOVE A TO B
038000     PERFORM BB016-Shift-File-Name THRU BB016-Exit
038100             UNTIL B < 2
038200                OR WS-File-Name (B - 1) NOT > WS-Swap-Entry
038300     MOVE WS-Swap-Entry TO WS-File-Name (B)
038400 BB015-Exit.
038500     EXIT SECTION.
038600*
038700 BB016-Shift-File-Name SECTION.
038800*-----------------------------
038900* Shift one table entry up by one slot to make room for the
039000* entry BB015 is inserting.
039100*
039200     MOVE WS-File-Name (B - 1) TO WS-File-Name (B)
039300     SUBTRACT 1 FROM B
039400 BB016-Exit.
039500     EXIT SECTION.
039600*
039700 BB020-Load-Column-Map SECTION.
039800*------------------------------
039900* Load the canonical-name / alias pairs, standardizing each as
040000* they are read in (trim, lower-case, spaces to underscores on
040100* the alias; trim, lower-case on the canonical name).
040200*
040300     OPEN INPUT FT-MAP-CONFIG
040400     IF WS-FTMC-STATUS NOT = "00"
040500        SET FT-STAGE-INPUT-ERR TO TRUE
040600        MOVE FT002          TO FT-STATUS-MSG
040700        GO TO BB020-Exit
040800     END-IF
040900*
041000     MOVE ZERO TO WS-Alias-Count
041100     SET WS-More-Data TO TRUE
041200     PERFORM BB021-Read-One-Alias THRU BB021-Exit
041300             UNTIL WS-No-More-Data
041400     CLOSE FT-MAP-CONFIG
041500*
041600     IF WS-Alias-Count = ZERO
041700        SET FT-STAGE-INPUT-ERR TO TRUE
041800        MOVE FT002          TO FT-STATUS-MSG
041900     END-IF
042000*
042100 BB020-Exit.
042200     EXIT SECTION.
042300*
042400 BB021-Read-One-Alias SECTION.
042500*---------------------------
042600* Body of the BB020 read loop.  The canonical name and alias are
042700* each run through ZZ010 (trim leading spaces, fold to lower case)
042800* rather than FUNCTION TRIM/FUNCTION LOWER-CASE - see the
042900* 10/08/26 change note up top for why this changed.
043000*
043100     READ FT-MAP-CONFIG
043200         AT END
043300             SET WS-No-More-Data TO TRUE
043400             GO TO BB021-Exit
043500     END-READ
043600     IF FT-MAP-CANONICAL-NAME NOT = SPACES
043700        ADD 1 TO WS-Alias-Count
043800        MOVE FT-MAP-CANONICAL-NAME TO WS-Trim-Work
043900        PERFORM ZZ010-Trim-And-Lower
044000        MOVE WS-Trim-Work     TO WS-Alias-Canon (WS-Alias-Count)
044100        MOVE FT-MAP-ALIAS     TO WS-Trim-Work
044200        PERFORM ZZ010-Trim-And-Lower
044300        MOVE WS-Trim-Work     TO WS-Alias-Name (WS-Alias-Count)
044400        INSPECT WS-Alias-Name (WS-Alias-Count)
044500                REPLACING ALL " " BY "_"
044600     END-IF
044700 BB021-Exit.
044800     EXIT SECTION.
044900*
045000 BB030-Process-One-File SECTION.
045100*-------------------------------
045200* Open the next raw transaction file, standardize its header
045300* line, resolve the column-map for this file only, then copy
045400* every data row forward into FT-RAW-TMP tagged with its source
045500* file name.  A raw file that will not open is skipped with a
045600* warning, not a fatal error - the other files in the list still
045700* run to completion.
045800*
045900     MOVE WS-File-Name (WS-File-Ix) TO WS-Current-File-Name
046000*
046100     OPEN INPUT FT-RAW-IN
046200     IF WS-FTIN-STATUS NOT = "00"
046300        DISPLAY FT006 " " WS-Current-File-Name
046400        GO TO BB030-Exit
046500     END-IF
046600*
046700     READ FT-RAW-IN
046800         AT END
046900             CLOSE FT-RAW-IN
047000             GO TO BB030-Exit
047100     END-READ
047200*
047300     PERFORM CC010-Standardize-Header
047400     PERFORM CC020-Map-Canonical-Columns
047500*
047600     ADD 1 TO WS-Files-Read
047700*
047800     SET WS-More-Data TO TRUE
047900     PERFORM BB031-Copy-One-Data-Row THRU BB031-Exit
048000             UNTIL WS-No-More-Data
048100*
048200     CLOSE FT-RAW-IN
048300*
048400 BB030-Exit.
048500     EXIT SECTION.
048600*
048700 BB031-Copy-One-Data-Row SECTION.
048800*--------------------------------
048900* Body of the per-file data row loop - unstring the row, build
049000* the combined-format record and write it, one row per pass.
049100* The header row itself was already consumed by BB030 before
049200* this loop started, so only data rows ever reach here.
049300*
049400     READ FT-RAW-IN
049500         AT END
049600             SET WS-No-More-Data TO TRUE
049700             GO TO BB031-Exit
049800     END-READ
049900     PERFORM CC030-Unstring-Data-Row
050000     PERFORM CC040-Build-Raw-Record
050100     WRITE FT-RAW-TMP-RECORD
050200     ADD 1 TO WS-Rows-Read
050300 BB031-Exit.
050400     EXIT SECTION.
050500*
050600 CC010-Standardize-Header SECTION.
050700*---------------------------------
050800* Header standardization: trim, lower-case, spaces to underscore,
050900* for every column name on this file's header line.  CC011 is the
051000* per-column body, PERFORMed once for each header found.
051100*
051200     MOVE FT-RAW-IN-LINE TO WS-Raw-Line
051300     MOVE ZERO TO WS-Header-Count
051400     MOVE SPACES TO WS-Header-Table
051500     UNSTRING WS-Raw-Line DELIMITED BY ","
051600              INTO WS-Header-Name (1) WS-Header-Name (2)
051700                   WS-Header-Name (3) WS-Header-Name (4)
051800                   WS-Header-Name (5) WS-Header-Name (6)
051900                   WS-Header-Name (7) WS-Header-Name (8)
052000                   WS-Header-Name (9) WS-Header-Name (10)
052100              TALLYING IN WS-Header-Count
052200     END-UNSTRING
052300     PERFORM CC011-Clean-One-Header VARYING WS-Hdr-Ix FROM 1 BY 1
052400             UNTIL WS-Hdr-Ix > WS-Header-Count
052500*
052600 CC011-Clean-One-Header SECTION.
052700*---------------------------------
052800* Fold one header name to the shop's standard form and note it
052900* on the distinct-columns list used by the FT003/FT004 message.
053000*
053100     MOVE WS-Header-Name (WS-Hdr-Ix) TO WS-Trim-Work
053200     PERFORM ZZ010-Trim-And-Lower
053300     MOVE WS-Trim-Work TO WS-Header-Name (WS-Hdr-Ix)
053400     INSPECT WS-Header-Name (WS-Hdr-Ix)
053500             REPLACING ALL " " BY "_"
053600     PERFORM DD010-Note-Distinct-Column
053700*
053800 CC020-Map-Canonical-Columns SECTION.
053900*------------------------------------
054000* For each canonical column search its alias list, in priority
054100* order, for the first standardized header on THIS file that
054200* matches.  No configured aliases means the canonical name itself
054300* is the only alias tried.
054400*
054500     MOVE ZERO TO WS-Col-Ix-Date       WS-Col-Ix-Amount
054600                  WS-Col-Ix-Description WS-Col-Ix-Category
054700                  WS-Col-Ix-Source
054800*
054900     MOVE "date"        TO WS-Canon-Key
055000     PERFORM EE010-Resolve-Column
055100     MOVE WS-Hdr-Ix TO WS-Col-Ix-Date
055200     IF WS-Col-Ix-Date NOT = ZERO
055300        SET FT-DATE-NEVER-MAPPED TO FALSE
055400        IF WS-First-Date-Actual = SPACES
055500           MOVE WS-Header-Name (WS-Col-Ix-Date)
055600             TO WS-First-Date-Actual
055700        END-IF
055800     END-IF
055900*
056000     MOVE "amount"      TO WS-Canon-Key
056100     PERFORM EE010-Resolve-Column
056200     MOVE WS-Hdr-Ix TO WS-Col-Ix-Amount
056300     IF WS-Col-Ix-Amount NOT = ZERO
056400        SET FT-AMOUNT-NEVER-MAPPED TO FALSE
056500        IF WS-First-Amount-Actual = SPACES
056600           MOVE WS-Header-Name (WS-Col-Ix-Amount)
056700             TO WS-First-Amount-Actual
056800        END-IF
056900     END-IF
057000*
057100     MOVE "description" TO WS-Canon-Key
057200     PERFORM EE010-Resolve-Column
057300     MOVE WS-Hdr-Ix TO WS-Col-Ix-Description
057400     IF WS-Col-Ix-Description NOT = ZERO
057500        AND WS-First-Description-Actual = SPACES
057600        MOVE WS-Header-Name (WS-Col-Ix-Description)
057700          TO WS-First-Description-Actual
057800     END-IF
057900*
058000     MOVE "category"    TO WS-Canon-Key
058100     PERFORM EE010-Resolve-Column
058200     MOVE WS-Hdr-Ix TO WS-Col-Ix-Category
058300     IF WS-Col-Ix-Category NOT = ZERO
058400        AND WS-First-Category-Actual = SPACES
058500        MOVE WS-Header-Name (WS-Col-Ix-Category)
058600          TO WS-First-Category-Actual
058700     END-IF
058800*
058900     MOVE "source"      TO WS-Canon-Key
059000     PERFORM EE010-Resolve-Column
059100     MOVE WS-Hdr-Ix TO WS-Col-Ix-Source
059200     IF WS-Col-Ix-Source NOT = ZERO
059300        AND WS-First-Source-Actual = SPACES
059400        MOVE WS-Header-Name (WS-Col-Ix-Source)
059500          TO WS-First-Source-Actual
059600     END-IF
059700*
059800 CC030-Unstring-Data-Row SECTION.
059900*--------------------------------
060000* One data row, comma-delimited, same column count cap as the
060100* header line above it.
060200*
060300     MOVE FT-RAW-IN-LINE TO WS-Raw-Line
060400     MOVE ZERO TO WS-Field-Count
060500     MOVE SPACES TO WS-Field-Table
060600     UNSTRING WS-Raw-Line DELIMITED BY ","
060700              INTO WS-Field-Value (1) WS-Field-Value (2)
060800                   WS-Field-Value (3) WS-Field-Value (4)
060900                   WS-Field-Value (5) WS-Field-Value (6)
061000                   WS-Field-Value (7) WS-Field-Value (8)
061100                   WS-Field-Value (9) WS-Field-Value (10)
061200              TALLYING IN WS-Field-Count
061300     END-UNSTRING
061400*
061500 CC040-Build-Raw-Record SECTION.
061600*--------------------------------
061700* Lay the unstrung fields into the combined-format record by the
061800* column positions CC020 resolved for this file - a column never
061900* mapped on this file leaves its target field blank, not an
062000* error, the gap shows up downstream on the issues report instead.
062100*
062200     MOVE SPACES TO FT-RAW-TMP-RECORD
062300     IF WS-Col-Ix-Date NOT = ZERO
062400        AND WS-Col-Ix-Date <= WS-Field-Count
062500        MOVE WS-Field-Value (WS-Col-Ix-Date) TO FT-RAW-DATE
062600     END-IF
062700     IF WS-Col-Ix-Description NOT = ZERO
062800        AND WS-Col-Ix-Description <= WS-Field-Count
062900        MOVE WS-Field-Value (WS-Col-Ix-Description)
063000          TO FT-RAW-DESCRIPTION
063100     END-IF
063200     IF WS-Col-Ix-Amount NOT = ZERO
063300        AND WS-Col-Ix-Amount <= WS-Field-Count
063400        MOVE WS-Field-Value (WS-Col-Ix-Amount) TO FT-RAW-AMOUNT
063500     END-IF
063600     IF WS-Col-Ix-Category NOT = ZERO
063700        AND WS-Col-Ix-Category <= WS-Field-Count
063800        MOVE WS-Field-Value (WS-Col-Ix-Category)
063900          TO FT-RAW-CATEGORY
064000     END-IF
064100     IF WS-Col-Ix-Source NOT = ZERO
064200        AND WS-Col-Ix-Source <= WS-Field-Count
064300        MOVE WS-Field-Value (WS-Col-Ix-Source) TO FT-RAW-SOURCE
064400     END-IF
064500     MOVE WS-Current-File-Name TO FT-RAW-SOURCE-FILE
064600*
064700 DD010-Note-Distinct-Column SECTION.
064800*------------------------------------
064900* Keep a capped list of every distinct standardized header seen
065000* across all files, for the FT003/FT004 error message.  SEARCH
065100* is the shop's table-lookup verb of choice here, same as EE010.
065200*
065300     SET WS-Dist-Ix TO 1
065400     SEARCH WS-Distinct-Entry
065500         AT END
065600             IF WS-Distinct-Count < 30
065700                ADD 1 TO WS-Distinct-Count
065800                MOVE WS-Header-Name (WS-Hdr-Ix)
065900                  TO WS-Distinct-Col (WS-Distinct-Count)
066000             ELSE
066100                DISPLAY PROG-NAME
066200                     " distinct-columns table full, raw dump "
066300                     WS-Distinct-Columns-Line
066400             END-IF
066500         WHEN WS-Distinct-Col (WS-Dist-Ix)
066600                  = WS-Header-Name (WS-Hdr-Ix)
066700             CONTINUE
066800     END-SEARCH
066900*
067000 EE010-Resolve-Column SECTION.
067100*------------------------------
067200* Search the alias table for WS-Canon-Key's aliases, in file
067300* order (= configured priority order), and return the first
067400* header index on this file that matches in WS-Hdr-Ix (zero if
067500* no match).  No configured aliases means try the canonical name.
067600* EE011/EE012/EE013 are the out-of-line loop bodies - a match in
067700* either jumps straight past both loops to EE010-Exit with GO TO,
067800* the same way the old inline EXIT PERFORM used to break out.
067900*
068000     MOVE ZERO TO WS-Hdr-Ix
068100     MOVE ZERO TO B
068200     PERFORM EE011-Scan-Alias-Table
068300             VARYING WS-Alias-Ix FROM 1 BY 1
068400             UNTIL WS-Alias-Ix > WS-Alias-Count
068500     MOVE ZERO TO WS-Hdr-Ix
068600     IF B = ZERO
068700        PERFORM EE013-Scan-Header-For-Canon
068800                VARYING WS-Hdr-Ix FROM 1 BY 1
068900                UNTIL WS-Hdr-Ix > WS-Header-Count
069000        MOVE ZERO TO WS-Hdr-Ix
069100     END-IF
069200*
069300 EE010-Exit.
069400     EXIT SECTION.
069500*
069600 EE011-Scan-Alias-Table SECTION.
069700*---------------------------------
069800* One alias-table entry.  A canonical-name match against this
069900* entry then walks every header on the file looking for the
070000* configured alias text - EE012 is that inner walk.
070100*
070200     IF WS-Alias-Canon (WS-Alias-Ix) = WS-Canon-Key
070300        ADD 1 TO B
070400        PERFORM EE012-Scan-Header-For-Alias
070500                VARYING WS-Hdr-Ix FROM 1 BY 1
070600                UNTIL WS-Hdr-Ix > WS-Header-Count
070700     END-IF
070800 EE011-Exit.
070900     EXIT SECTION.
071000*
071100 EE012-Scan-Header-For-Alias SECTION.
071200*-------------------------------------
071300* One header on the file, tested against the current alias.
071400* On a match, jump clean out of both the alias loop and this
071500* header loop to EE010-Exit - WS-Hdr-Ix is left pointing at the
071600* match, which is exactly the value the caller wants back.
071700*
071800     IF WS-Header-Name (WS-Hdr-Ix)
071900            = WS-Alias-Name (WS-Alias-Ix)
072000        GO TO EE010-Exit
072100     END-IF
072200 EE012-Exit.
072300     EXIT SECTION.
072400*
072500 EE013-Scan-Header-For-Canon SECTION.
072600*-------------------------------------
072700* Fallback walk used only when the canonical column has no
072800* configured aliases at all (B still zero coming out of EE011) -
072900* try the canonical name itself against every header on the file.
073000*
073100     IF WS-Header-Name (WS-Hdr-Ix) = WS-Canon-Key
073200        GO TO EE010-Exit
073300     END-IF
073400 EE013-Exit.
073500     EXIT SECTION.
073600*
073700 ZZ010-Trim-And-Lower SECTION.
073800*-----------------------------
073900* Shared helper - leading spaces are tallied and shifted off the
074000* front of WS-Trim-Work by reference modification, then the whole
074100* field is folded to lower case by INSPECT CONVERTING against the
074200* shop's own two-alphabet table above.  No FUNCTION TRIM and no
074300* FUNCTION LOWER-CASE - the trailing pad a COBOL MOVE already
074400* leaves behind needs no further trimming for this program's use.
074500*
074600     MOVE ZERO TO WS-Lead-Spaces
074700     INSPECT WS-Trim-Work
074800             TALLYING WS-Lead-Spaces FOR LEADING SPACE
074900     IF WS-Lead-Spaces > ZERO
075000        MOVE WS-Trim-Work (WS-Lead-Spaces + 1 : ) TO WS-Trim-Work
075100     END-IF
075200     INSPECT WS-Trim-Work
075300             CONVERTING WS-Upper-Alpha TO WS-Lower-Alpha
075400*
075500 ZZ020-Build-Missing-Column-Message SECTION.
075600*---------------------------------------------
075700* Builds the text AA010 moves into FT-STATUS-MSG for a missing
075800* required column - the base FT003/FT004 wording, FT005, and the
075900* comma-joined list ZZ021 builds out of WS-Distinct-Columns-Table,
076000* strung together with each field's own trailing-space tally
076100* (hand-rolled via INSPECT TALLYING, the same trick ZZ010 already
076200* uses, not FUNCTION TRIM) so the join does not carry forward the
076300* padding VALUE clauses leave in these PIC X(60) fields.  The
076400* final MOVE truncates WS-Full-Message to FT-STATUS-MSG's 70
076500* bytes exactly the way any long-to-short MOVE does - no separate
076600* length check is needed for that last step.
076700*
076800     PERFORM ZZ021-Build-Columns-Found-List
076900*
077000     MOVE ZERO TO WS-Trail-Spaces
077100     INSPECT WS-Base-Message TALLYING WS-Trail-Spaces
077200             FOR TRAILING SPACE
077300     COMPUTE WS-Base-Len = 60 - WS-Trail-Spaces
077400*
077500     MOVE ZERO TO WS-Trail-Spaces
077600     INSPECT FT005 TALLYING WS-Trail-Spaces FOR TRAILING SPACE
077700     COMPUTE WS-FT005-Len = 60 - WS-Trail-Spaces
077800*
077900     MOVE ZERO TO WS-Trail-Spaces
078000     INSPECT WS-Columns-Found-List TALLYING WS-Trail-Spaces
078100             FOR TRAILING SPACE
078200     COMPUTE WS-Cols-Len = 120 - WS-Trail-Spaces
078300     IF WS-Cols-Len = ZERO
078400        MOVE 1 TO WS-Cols-Len
078500     END-IF
078600*
078700     MOVE SPACES TO WS-Full-Message
078800     STRING WS-Base-Message (1 : WS-Base-Len) " - "
078900            FT005 (1 : WS-FT005-Len) " "
079000            WS-Columns-Found-List (1 : WS-Cols-Len)
079100            DELIMITED BY SIZE INTO WS-Full-Message
079200     MOVE WS-Full-Message TO FT-STATUS-MSG
079300*
079400 ZZ021-Build-Columns-Found-List SECTION.
079500*-----------------------------------------
079600* Comma-joins every distinct standardized header this run has
079700* seen, up to WS-Columns-Found-List's own 120-byte capacity - a
079800* run with more distinct columns than that just has its list
079900* truncated on the append, not a hard failure, same as the
080000* 30-entry cap WS-Distinct-Columns-Table already carries.
080100*
080200     MOVE SPACES TO WS-Columns-Found-List
080300     MOVE 1 TO WS-Cols-Ptr
080400     PERFORM ZZ022-Append-One-Found-Column
080500             VARYING WS-Dist-Ix FROM 1 BY 1
080600             UNTIL WS-Dist-Ix > WS-Distinct-Count
080700                OR WS-Cols-Ptr > 120
080800*
080900 ZZ022-Append-One-Found-Column SECTION.
081000*-------------------------------------------
081100* One distinct column name appended to the growing list, followed
081200* by a comma and a space - STRING's own WITH POINTER clause tracks
081300* where the next append lands, cheaper than a running length field
081400* kept by hand.  Header names were already underscore-folded back
081500* in CC011, so DELIMITED BY SPACE is safe here.
081600*
081700     IF WS-Cols-Ptr <= 120
081800        STRING WS-Distinct-Col (WS-Dist-Ix) DELIMITED BY SPACE
081900               ", "                         DELIMITED BY SIZE
082000               INTO WS-Columns-Found-List
082100               WITH POINTER WS-Cols-Ptr
082200     END-IF
082300*
082400 END PROGRAM FT010.
