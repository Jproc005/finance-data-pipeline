000100*******************************************
000200*                                          *
000300* Record Definition For Kpi Summary       *
000400*    Single row of grand totals for the   *
000500*    current run's clean transactions     *
000600*******************************************
000700* File size 44 bytes.
000800*
000900* 06/01/26 jmt - Created.
001000*
001100 01  FT-KPI-SUMMARY-RECORD.
001200     03  FT-KPI-ROW-COUNT          PIC 9(09)     COMP.
001300     03  FT-KPI-TOTAL-INCOME       PIC S9(11)V99 COMP-3.
001400     03  FT-KPI-TOTAL-EXPENSES     PIC S9(11)V99 COMP-3.
001500*                                           reported positive
001600     03  FT-KPI-NET-TOTAL          PIC S9(11)V99 COMP-3.
001700     03  FILLER                    PIC X(10).
001800*
